000100*
000200*    PLACCRUE.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Accrued interest -- one entry point per instrument type, called
000600*    after PLSCHED.CBL (regular bonds) has built the coupon table.
000700*    Result comes back in BV-PRICE-ACCRUED.  COPY into the PROCEDURE
000800*    DIVISION of any program that also COPYs FDBNDREQ.CBL, wsbnddate.cbl,
000900*    wsschedule.cbl, PLDATE.CBL and PLDAYCNT.CBL.
001000*-------------------------------------------------------------------------
001100*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP, REGULAR BONDS ONLY (TR-2201)
001200*    30-JAN-2009  J.P.   ADDED INTEREST-AT-MATURITY ANCHOR RULE AND
001300*                        THE DISCOUNTED (ZERO-ACCRUAL) ENTRY (TR-2617)
001400*-------------------------------------------------------------------------
001500
001600 9300-ACCRUE-REGULAR-BOND.
001700
001800*    Find the schedule date on or before settlement (prev) and the
001900*    one strictly after it (next).  Either missing means settlement
002000*    falls outside the schedule altogether -- accrued comes back zero.
002100
002200     MOVE "N" TO BV-ACCR-FOUND-PREV-SW.
002300     MOVE "N" TO BV-ACCR-FOUND-NEXT-SW.
002400     SET BV-SCHED-IDX TO 1.
002500
002600*    Walks the ascending schedule table exactly once, continuously
002700*    overwriting BV-ACCR-PREV-DATE with the latest date not after
002800*    settlement (so it ends on the true boundary date) while
002900*    latching BV-ACCR-NEXT-DATE only the first time a date past
003000*    settlement turns up.
003100 9310-SCAN-LOOP.
003200
003300     IF BV-SCHED-IDX GREATER THAN BV-SCHEDULE-COUNT
003400        GO TO 9320-SCAN-DONE.
003500
003600     IF BV-SCHED-DATE (BV-SCHED-IDX) NOT GREATER THAN
003700              BR-SETTLEMENT-DATE
003800        MOVE BV-SCHED-DATE (BV-SCHED-IDX) TO BV-ACCR-PREV-DATE
003900        MOVE "Y" TO BV-ACCR-FOUND-PREV-SW
004000     ELSE
004100       IF NOT BV-ACCR-FOUND-NEXT
004200          MOVE BV-SCHED-DATE (BV-SCHED-IDX) TO BV-ACCR-NEXT-DATE
004300          MOVE "Y" TO BV-ACCR-FOUND-NEXT-SW.
004400
004500     SET BV-SCHED-IDX UP BY 1.
004600     GO TO 9310-SCAN-LOOP.
004700
004800*    No prev means settlement is before every schedule date on
004900*    file (shouldn't happen once PLSCHED.CBL includes the
005000*    boundary date -- see its 30-JUL-2012 fix); no next means
005100*    settlement is on or after the final coupon, i.e. inside the
005200*    redemption period, where this shop treats accrued as zero
005300 9320-SCAN-DONE.
005400
005500     IF NOT BV-ACCR-FOUND-PREV
005600        MOVE ZERO TO BV-PRICE-ACCRUED
005700        GO TO 9300-EXIT.
005800
005900     IF NOT BV-ACCR-FOUND-NEXT
006000        MOVE ZERO TO BV-PRICE-ACCRUED
006100        GO TO 9300-EXIT.
006200
006300*    Elapsed = yf(prev, settlement); full period = yf(prev, next);
006400*    accrued = coupon amount * elapsed / full period.
006500
006600     MOVE BV-ACCR-PREV-DATE       TO BD-DATE-MM-DD-CCYY.
006700     MOVE BR-SETTLEMENT-DATE      TO BD-DATE-2-MM-DD-CCYY.
006800     PERFORM 9500-COMPUTE-YEAR-FRACTION.
006900     MOVE BV-YEAR-FRACTION         TO BV-PRICE-YEARFRAC-SD.
007000
007100     MOVE BV-ACCR-PREV-DATE       TO BD-DATE-MM-DD-CCYY.
007200     MOVE BV-ACCR-NEXT-DATE       TO BD-DATE-2-MM-DD-CCYY.
007300     PERFORM 9500-COMPUTE-YEAR-FRACTION.
007400
007500     IF BV-YEAR-FRACTION EQUAL ZERO
007600        MOVE ZERO TO BV-PRICE-ACCRUED
007700        GO TO 9300-EXIT.
007800
007900     COMPUTE BV-PRICE-COUPON-AMT ROUNDED =
008000             BR-FACE-VALUE * BR-COUPON-RATE / BR-FREQUENCY.
008100
008200     COMPUTE BV-PRICE-ACCRUED ROUNDED =
008300             BV-PRICE-COUPON-AMT * BV-PRICE-YEARFRAC-SD
008400                                  / BV-YEAR-FRACTION.
008500
008600 9300-EXIT.
008700     EXIT.
008800*_________________________________________________________________________
008900
009000*    Simple (not compounded) interest from the anchor date to
009100*    settlement -- matches the redemption formula in
009200*    PLIAMAT.CBL's 9800-COMPUTE-REDEMPTION-AMOUNT, which uses
009300*    the same anchor-to-maturity year fraction with the same
009400*    day-count convention.
009500 9330-ACCRUE-INTEREST-AT-MATURITY.
009600
009700*    Anchor is the issue date when the caller gave us one, otherwise
009800*    settlement is its own anchor (accrued comes back zero in that
009900*    case -- nothing has elapsed since the note was struck).
010000
010100     IF BR-ISSUE-DATE GREATER THAN ZERO
010200        MOVE BR-ISSUE-DATE TO BD-DATE-MM-DD-CCYY
010300     ELSE
010400        MOVE BR-SETTLEMENT-DATE TO BD-DATE-MM-DD-CCYY.
010500
010600     MOVE BR-SETTLEMENT-DATE TO BD-DATE-2-MM-DD-CCYY.
010700     PERFORM 9500-COMPUTE-YEAR-FRACTION.
010800
010900     COMPUTE BV-PRICE-ACCRUED ROUNDED =
011000             BR-FACE-VALUE * BR-COUPON-RATE * BV-YEAR-FRACTION.
011100*_________________________________________________________________________
011200
011300*    Discounted (money-market) notes carry no coupon and are
011400*    quoted clean price = dirty price by convention on this
011500*    desk -- there is nothing to accrue.
011600 9340-ACCRUE-DISCOUNTED.
011700
011800     MOVE ZERO TO BV-PRICE-ACCRUED.
011900*_________________________________________________________________________
