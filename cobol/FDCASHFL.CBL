000100*
000200*    FDCASHFL.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Per-bond cashflow detail -- zero, one or two records per request,
000600*    depending on instrument type.  Optional extension to BONDOUT;
000700*    a bond that fails validation writes none of these.
000800*-------------------------------------------------------------------------
000900*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP (TR-2201)
001000*    30-JAN-2009  J.P.   WIDENED CF-AMOUNT TO S9(9)V9(6) FOR LARGE-FACE
001100*                        NOTES (TR-2617)
001200*    14-NOV-2011  J.P.   DROPPED THE RESERVE FILLER ADDED BACK IN '09 --
001300*                        THE FOUR FIELDS ALREADY RUN THE RECORD OUT TO
001400*                        43 BYTES ON THEIR OWN AND THE FILLER JUST MADE
001500*                        THE OUTPUT FILE WIDER FOR NO REASON (TR-3009).
001600*    30-JUL-2012  D.W.   THE OUTSIDE DISTRIBUTION SPEC THE RISK DESK
001700*                        WORKS AGAINST STILL CALLS THIS A 40-BYTE
001800*                        RECORD.  RATHER THAN CARRY A RECORD THAT
001900*                        CONTRADICTS ITS OWN FILE DEFINITION, TRIMMED
002000*                        CF-AMOUNT FROM S9(9)V9(6) TO S9(9)V9(3)
002100*                        (TR-3201).
002200*    10-SEP-2012  D.W.   REVERSED THE 30-JUL-2012 TRIM -- THE RISK DESK
002300*                        CAME BACK AND SAID THE "40-BYTE" NOTE ON THE
002400*                        DISTRIBUTION SPEC WAS A STALE COPY; THE
002500*                        CURRENT SPEC STILL CALLS THIS A 43-BYTE
002600*                        RECORD AND STILL DOCUMENTS CF-AMOUNT AS
002700*                        S9(9)V9(6), SAME AS EVERY OTHER MONEY FIELD
002800*                        THIS SYSTEM WRITES.  CF-AMOUNT IS BACK TO
002900*                        SIX DECIMALS; THE RECORD IS BACK TO 43 BYTES
003000*                        (TR-3244).
003100*-------------------------------------------------------------------------
003200
003300     FD  CASHFLOW-FILE
003400         LABEL RECORDS ARE STANDARD.
003500
003600*    Layout, left to right: the owning bond, the payment date, the
003700*    payment amount (COMPUTE'd and ROUNDED upstream in PLREGCPN.CBL /
003800*    PLDISCNT.CBL / PLIAMAT.CBL, and ROUNDED again into this field
003900*    by the driver so the MOVE out of BV-CF-WORK-AMOUNT can never
004000*    silently truncate), and the payment's type code.  43 bytes --
004100*    same six-decimal money precision as every other dollar field
004200*    this system writes; do not narrow CF-AMOUNT to save space,
004300*    the risk desk's loader reads the full precision off this file.
004400     01  CASHFLOW-RECORD.
004500         05  CF-BOND-ID                PIC X(10).
004600         05  CF-DATE                   PIC 9(08).
004700         05  CF-AMOUNT                 PIC S9(09)V9(06).
004800         05  CF-TYPE                   PIC X(10).
004900             88  CF-TYPE-COUPON            VALUE "COUPON    ".
005000             88  CF-TYPE-REDEMPTION        VALUE "REDEMPTION".
005100             88  CF-TYPE-INTEREST          VALUE "INTEREST  ".
005200