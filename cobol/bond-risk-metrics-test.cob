000100*
000200*-------------------------------------------------------------------------
000300*    BOND-RISK-METRICS-TEST
000400*-------------------------------------------------------------------------
000500*    Stand-alone test job for the risk-metrics library -- reads the
000600*    same BONDREQ-FILE the nightly run uses, but only regular-coupon
000700*    bonds carry duration/convexity/PV01/DV01 (the discounted and
000800*    interest-at-maturity instruments don't pay a coupon stream, so
000900*    there is nothing for PLRISK.CBL to walk).  DISPLAYs one line of
001000*    metrics per bond; not part of the nightly schedule, run by hand
001100*    from the desk whenever the risk group wants a spot check.
001200*-------------------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     BOND-RISK-METRICS-TEST.
001500 AUTHOR.         J. PETROSKI.
001600 INSTALLATION.   FINANCIAL SYSTEMS -- FIXED INCOME.
001700 DATE-WRITTEN.   JANUARY 2009.
001800 DATE-COMPILED.
001900 SECURITY.       COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
002000*-------------------------------------------------------------------------
002100*    CHANGE LOG
002200*-------------------------------------------------------------------------
002300*    30-JAN-2009  J.P.   ORIGINAL WRITE-UP -- RISK DESK WANTED A WAY
002400*                        TO SPOT-CHECK DURATION AND CONVEXITY WITHOUT
002500*                        WAITING FOR THE OVERNIGHT RUN (TR-2617).
002600*    14-NOV-2011  J.P.   PICKS UP THE CENTRAL-DIFFERENCE SOLVER CHANGE
002700*                        IN PLREGCPN.CBL AUTOMATICALLY -- NO CHANGES
002800*                        NEEDED HERE, NOTED FOR THE RECORD (TR-3009).
002900*-------------------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS VALID-BOND-TYPE-CLASS  IS "R" "D" "I".
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLBNDREQ.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDBNDREQ.CBL".
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "wsbnddate.cbl".
004800     COPY "wsschedule.cbl".
004900
005000*    DISPLAY-only report layout -- this job runs at a terminal, not
005100*    off VALRPT-FILE, so there is no page-full/heading-reprint logic
005200*    to carry; one TITLE, one heading line, one detail line per bond.
005300 01  TITLE.
005400     05  FILLER                        PIC X(20) VALUE SPACES.
005500     05  FILLER                        PIC X(28)
005600                     VALUE "BOND RISK METRICS TEST RUN".
005700     05  FILLER                        PIC X(84) VALUE SPACES.
005800
005900 01  HEADING-1.
006000     05  FILLER                        PIC X(02) VALUE SPACES.
006100     05  FILLER                        PIC X(10) VALUE "BOND ID".
006200     05  FILLER                        PIC X(10) VALUE "YIELD".
006300     05  FILLER                        PIC X(12) VALUE "MAC DUR".
006400     05  FILLER                        PIC X(12) VALUE "MOD DUR".
006500     05  FILLER                        PIC X(12) VALUE "CONVEXITY".
006600     05  FILLER                        PIC X(12) VALUE "PV01".
006700     05  FILLER                        PIC X(12) VALUE "DV01".
006800
006900 01  DETAIL-1.
007000     05  D-BOND-ID                     PIC X(10).
007100     05  FILLER                        PIC X(02) VALUE SPACES.
007200     05  D-YIELD                       PIC 9.99999999.
007300     05  FILLER                        PIC X(01) VALUE SPACES.
007400     05  D-MACAULAY                    PIC Z9.99999999.
007500     05  FILLER                        PIC X(01) VALUE SPACES.
007600     05  D-MODIFIED                    PIC Z9.99999999.
007700     05  FILLER                        PIC X(01) VALUE SPACES.
007800     05  D-CONVEXITY                   PIC ZZ9.99999999.
007900     05  FILLER                        PIC X(01) VALUE SPACES.
008000     05  D-PV01                        PIC ZZZZ9.99999999.
008100     05  FILLER                        PIC X(01) VALUE SPACES.
008200     05  D-DV01                        PIC ZZZZ9.99999999.
008300
008400 01  W-SKIPPED-COUNT                   PIC S9(7) COMP.
008500 01  W-TESTED-COUNT                    PIC S9(7) COMP.
008600*_________________________________________________________________________
008700*    Reads the whole file, prices and measures every regular-coupon
008800*    bond it finds, tallies tested against skipped (wrong instrument
008900*    type or failed validation), and DISPLAYs a running detail line.
009000*    No output file and no report -- this is a desk-side spot check,
009100*    not a batch feed.
009200*_________________________________________________________________________
009300
009400 PROCEDURE DIVISION.
009500
009600 0100-MAIN-PROCESS.
009700
009800     OPEN INPUT BONDREQ-FILE.
009900
010000     MOVE "N" TO BV-END-OF-FILE-SW.
010100     MOVE ZERO TO W-SKIPPED-COUNT.
010200     MOVE ZERO TO W-TESTED-COUNT.
010300
010400     DISPLAY TITLE.
010500     DISPLAY " ".
010600     DISPLAY HEADING-1.
010700
010800     PERFORM 0200-READ-NEXT-REQUEST.
010900     PERFORM 0300-TEST-ONE-REQUEST UNTIL BV-END-OF-FILE.
011000
011100     DISPLAY " ".
011200     DISPLAY "BONDS TESTED . . . . : " W-TESTED-COUNT.
011300     DISPLAY "BONDS SKIPPED (NOT REGULAR-COUPON) : " W-SKIPPED-COUNT.
011400
011500     CLOSE BONDREQ-FILE.
011600
011700     STOP RUN.
011800*_________________________________________________________________________
011900
012000*    Prime-the-pump read, same shape as the nightly batch driver --
012100*    called once before the loop and again at the bottom of every
012200*    pass through 0300.
012300 0200-READ-NEXT-REQUEST.
012400
012500     READ BONDREQ-FILE
012600        AT END
012700           MOVE "Y" TO BV-END-OF-FILE-SW.
012800*_________________________________________________________________________
012900
013000*    Only regular-coupon bonds get priced and measured here --
013100*    discounted and interest-at-maturity notes pay no coupon
013200*    stream for PLRISK.CBL to walk, so they are counted as
013300*    skipped rather than run through validation at all.
013400 0300-TEST-ONE-REQUEST.
013500
013600     IF NOT BR-TYPE-REGULAR
013700        ADD 1 TO W-SKIPPED-COUNT
013800     ELSE
013900        PERFORM 9100-VALIDATE-BOND-REQUEST
014000        IF BV-REQUEST-IS-VALID
014100           PERFORM 0400-PRICE-AND-MEASURE
014200           ADD 1 TO W-TESTED-COUNT
014300        ELSE
014400           ADD 1 TO W-SKIPPED-COUNT.
014500
014600     PERFORM 0200-READ-NEXT-REQUEST.
014700*_________________________________________________________________________
014800
014900*    Builds the schedule, accrues, prices from the request's own
015000*    yield if one was supplied, otherwise defaults to a flat 5%
015100*    so the risk desk can still see duration/convexity shapes on
015200*    a price-from-yield-less test file -- there is no yield-from-
015300*    price leg in this job, only price-from-yield.
015400 0400-PRICE-AND-MEASURE.
015500
015600     PERFORM 9200-BUILD-COUPON-SCHEDULE.
015700     PERFORM 9300-ACCRUE-REGULAR-BOND.
015800
015900     IF BR-INPUT-YIELD GREATER THAN ZERO
016000        MOVE BR-INPUT-YIELD TO BV-NR-YIELD
016100     ELSE
016200        MOVE 0.05 TO BV-NR-YIELD.
016300
016400     PERFORM 9400-PRICE-REGULAR-BOND.
016500     PERFORM 9900-COMPUTE-RISK-METRICS.
016600
016700*    Metrics come back off PLRISK.CBL's own working-storage fields
016800*    (BV-RISK-*), computed against the clean price and yield this
016900*    paragraph just solved -- straight MOVEs into the DISPLAY line,
017000*    nothing to round or rescale here since PLRISK.CBL already
017100*    carries the same fractional precision the print PICs expect.
017200
017300     MOVE BR-BOND-ID              TO D-BOND-ID.
017400     MOVE BV-NR-YIELD             TO D-YIELD.
017500     MOVE BV-RISK-MACAULAY-DURATION TO D-MACAULAY.
017600     MOVE BV-RISK-MODIFIED-DURATION TO D-MODIFIED.
017700     MOVE BV-RISK-CONVEXITY       TO D-CONVEXITY.
017800     MOVE BV-RISK-PV01            TO D-PV01.
017900     MOVE BV-RISK-DV01            TO D-DV01.
018000
018100     DISPLAY DETAIL-1.
018200*_________________________________________________________________________
018300
018400*    Library copybooks -- the same validation, schedule, accrual,
018500*    regular-coupon pricing, day-count and calendar members the
018600*    nightly batch driver COPYs, plus PLRISK.CBL for the duration/
018700*    convexity/PV01/DV01 walk that only this job calls.  Anything
018800*    that changes in one of these members is picked up here for
018900*    free the next time this job is compiled -- no separate risk-
019000*    only copy of the pricing logic is kept.
019100
019200     COPY "PLVALID.CBL".
019300     COPY "PLSCHED.CBL".
019400     COPY "PLACCRUE.CBL".
019500     COPY "PLREGCPN.CBL".
019600     COPY "PLDAYCNT.CBL".
019700     COPY "PLDATE.CBL".
019800     COPY "PLRISK.CBL".
