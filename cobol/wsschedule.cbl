000100*
000200*    wsschedule.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    Working storage shared by every calculator paragraph library
000600*    (PLDAYCNT, PLSCHED, PLACCRUE, PLREGCPN, PLDISCNT, PLIAMAT,
000700*    PLRISK) -- the coupon schedule table, the cashflow work table,
000800*    the day-count scratch fields, the Newton-Raphson work fields,
000900*    and the report's control-total counters.
001000*-------------------------------------------------------------------------
001100*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP (TR-2201)
001200*    30-JAN-2009  J.P.   ADDED RISK-METRICS WORK FIELDS (TR-2617)
001300*    14-NOV-2011  J.P.   WIDENED CONTROL-TOTAL ACCUMULATORS AFTER
001400*                        OVERFLOW ON THE YEAR-END BATCH (TR-3009)
001500*-------------------------------------------------------------------------
001600
001700*---------- Coupon schedule table -- up to 600 dates, ascending,
001800*            regenerated fresh for every regular-coupon bond
001900
002000 01  BV-SCHEDULE-TABLE.
002100     05  BV-SCHEDULE-ENTRY OCCURS 600 TIMES
002200                           INDEXED BY BV-SCHED-IDX
002300                                      BV-SCHED-IDX-2.
002400         10  BV-SCHED-DATE             PIC 9(08).
002500     05  FILLER                        PIC X(01).
002600 77  BV-SCHEDULE-COUNT                 PIC S9(4) COMP.
002700 77  BV-SCHED-STOP-LINE                PIC 9(08).
002800 77  BV-SCHED-ODD-DATE                 PIC 9(08).
002900*    Holds whichever of BR-FIRST-COUPON-DATE / BR-LAST-COUPON-DATE
003000*    is being folded into the schedule at the moment -- one field,
003100*    reused for both, since 9250-INSERT-IF-ABSENT is called twice.
003200 77  BV-SCHED-SWAP-HOLD                PIC 9(08).
003300 01  BV-SCHED-FOUND-SW                 PIC X.
003400     88  BV-SCHED-FOUND                VALUE "Y".
003500
003600*---------- Cashflow work table -- handed back to the driver, which
003700*            writes it out as CASHFLOW-RECORDs
003800
003900 01  BV-CASHFLOW-TABLE.
004000     05  BV-CF-ENTRY OCCURS 600 TIMES
004100                     INDEXED BY BV-CF-IDX.
004200         10  BV-CF-WORK-DATE           PIC 9(08).
004300         10  BV-CF-WORK-AMOUNT         PIC S9(09)V9(06).
004400         10  BV-CF-WORK-TYPE           PIC X(10).
004500     05  FILLER                        PIC X(01).
004600 77  BV-CASHFLOW-COUNT                 PIC S9(4) COMP.
004700
004800*---------- Day-count engine scratch (PLDAYCNT.CBL / PLDATE.CBL) --
004900*            one year-fraction result field plus the day-count-only
005000*            intermediate fields below it, split out by convention
005100*            family so ACT/360, ACT/365 and 30/360 don't collide.
005200
005300 77  BV-YEAR-FRACTION                  PIC S9(4)V9(10).
005400 77  BV-DC-DAYS                        PIC S9(9) COMP.
005500
005600*---------- 30/360-family scratch (day/month/year picked apart)
005700
005800 77  BV-DC-D1                          PIC S9(4) COMP.
005900 77  BV-DC-D2                          PIC S9(4) COMP.
006000 77  BV-DC-M1                          PIC S9(4) COMP.
006100 77  BV-DC-M2                          PIC S9(4) COMP.
006200 77  BV-DC-Y1                          PIC S9(6) COMP.
006300 77  BV-DC-Y2                          PIC S9(6) COMP.
006400
006500*---------- Accrual anchor / prev-next schedule dates (PLACCRUE.CBL) --
006600*            anchor is issue-or-settlement, prev/next bracket
006700*            settlement inside the coupon period for the accrued-
006800*            interest day-count fraction.
006900
007000 77  BV-ACCR-ANCHOR-DATE               PIC 9(08).
007100 77  BV-ACCR-PREV-DATE                 PIC 9(08).
007200 77  BV-ACCR-NEXT-DATE                 PIC 9(08).
007300 01  BV-ACCR-FOUND-PREV-SW             PIC X.
007400     88  BV-ACCR-FOUND-PREV            VALUE "Y".
007500 01  BV-ACCR-FOUND-NEXT-SW             PIC X.
007600     88  BV-ACCR-FOUND-NEXT            VALUE "Y".
007700
007800*---------- Pricing scratch shared by PLREGCPN / PLDISCNT / PLIAMAT --
007900*            clean/dirty/accrued split the same three ways in every
008000*            calculator, so the fields live here once instead of
008100*            three times.
008200
008300 77  BV-PRICE-T-PERIODS                PIC S9(6)V9(8).
008400 77  BV-PRICE-Y-OVER-M                 PIC S9(4)V9(10).
008500 77  BV-PRICE-DISCOUNT-FACTOR          PIC S9(4)V9(10).
008600 77  BV-PRICE-CASHFLOW-AMT             PIC S9(09)V9(06).
008700 77  BV-PRICE-COUPON-AMT               PIC S9(09)V9(06).
008800 77  BV-PRICE-REDEMPTION-AMT           PIC S9(09)V9(06).
008900 77  BV-PRICE-DIRTY                    PIC S9(09)V9(06).
009000 77  BV-PRICE-CLEAN                    PIC S9(09)V9(06).
009100 77  BV-PRICE-ACCRUED                  PIC S9(09)V9(06).
009200 77  BV-PRICE-YEARFRAC-SD              PIC S9(4)V9(10).
009300 77  BV-IAM-ANCHOR-YEARFRAC            PIC S9(4)V9(10).
009400
009500*---------- Newton-Raphson work fields (PLREGCPN.CBL / PLIAMAT.CBL) --
009600*            hi/lo probe points and the derivative estimate taken
009700*            between them (central-difference for regular coupon,
009800*            closed-form for interest-at-maturity, but both share
009900*            this convergence/iteration bookkeeping).
010000
010100 77  BV-NR-YIELD                       PIC S9(3)V9(8).
010200 77  BV-NR-EPS                         PIC S9(3)V9(8).
010300 77  BV-NR-YIELD-HI                    PIC S9(3)V9(8).
010400 77  BV-NR-YIELD-LO                    PIC S9(3)V9(8).
010500 77  BV-NR-PRICE-HI                    PIC S9(09)V9(06).
010600 77  BV-NR-PRICE-LO                    PIC S9(09)V9(06).
010700 77  BV-NR-DERIVATIVE                  PIC S9(09)V9(08).
010800 77  BV-NR-F-OF-Y                      PIC S9(09)V9(06).
010900 77  BV-NR-STEP                        PIC S9(09)V9(10).
011000 77  BV-NR-ABS-STEP                    PIC S9(09)V9(10).
011100 77  BV-NR-TARGET-DIRTY                PIC S9(09)V9(06).
011200 77  BV-NR-ITERATION-COUNT             PIC S9(4) COMP.
011300 01  BV-NR-CONVERGED-SW                PIC X.
011400     88  BV-NR-CONVERGED               VALUE "Y".
011500
011600*---------- Risk-metrics work fields (PLRISK.CBL) -- running sums
011700*            accumulated one cashflow at a time as PLRISK.CBL walks
011800*            BV-CASHFLOW-TABLE, then folded into duration/convexity/
011900*            PV01/DV01 once the walk finishes.
012000
012100 77  BV-RISK-SUM-TV                    PIC S9(09)V9(08).
012200 77  BV-RISK-SUM-T-T1-V                PIC S9(09)V9(08).
012300 77  BV-RISK-TIME-YEARS                PIC S9(6)V9(8).
012400 77  BV-RISK-MACAULAY-DURATION         PIC S9(4)V9(08).
012500 77  BV-RISK-MODIFIED-DURATION         PIC S9(4)V9(08).
012600 77  BV-RISK-CONVEXITY                 PIC S9(6)V9(08).
012700 77  BV-RISK-PV01                      PIC S9(07)V9(08).
012800 77  BV-RISK-DV01                      PIC S9(09)V9(08).
012900
013000*    Set once per request by PLVALID.CBL's 9100-VALIDATE-BOND-
013100*    REQUEST and read everywhere downstream (the driver's own
013200*    dispatch, the risk test job's 0300) to decide whether a
013300*    request is priced at all or written straight to the reject
013400*    list.
013500*---------- Validation switch (PLVALID.CBL)
013600
013700 01  BV-REQUEST-VALID-SW               PIC X.
013800     88  BV-REQUEST-IS-VALID           VALUE "Y".
013900
014000*    BV-PAGE-FULL trips at line 56 -- room for a title, two
014100*    heading lines and 53 detail lines before 9960-PRINT-DETAIL-
014200*    LINE in PLPRINT.CBL forces the next bond's line to a fresh
014300*    page.
014400*---------- End-of-file / page-full switches used by the driver
014500
014600 01  BV-END-OF-FILE-SW                 PIC X.
014700     88  BV-END-OF-FILE                VALUE "Y".
014800
014900 01  BV-PRINTED-LINES                  PIC S9(4) COMP.
015000     88  BV-PAGE-FULL                  VALUE 56 THRU 9999.
015100
015200*---------- Control totals -- three instrument types, plus grand
015300
015400 01  BV-CONTROL-TOTALS.
015500     05  BV-TOTALS-BY-TYPE OCCURS 3 TIMES
015600                           INDEXED BY BV-TYPE-IDX.
015700         10  BV-TOT-TYPE-CODE          PIC X(01).
015800         10  BV-TOT-TYPE-NAME          PIC X(15).
015900         10  BV-TOT-PROCESSED          PIC S9(7) COMP.
016000         10  BV-TOT-REJECTED           PIC S9(7) COMP.
016100         10  BV-TOT-FACE               PIC S9(11)V9(02).
016200         10  BV-TOT-CLEAN              PIC S9(11)V9(06).
016300         10  BV-TOT-ACCRUED            PIC S9(11)V9(06).
016400     05  BV-GRAND-RECORDS-READ         PIC S9(7) COMP.
016500     05  BV-GRAND-PROCESSED            PIC S9(7) COMP.
016600     05  BV-GRAND-REJECTED             PIC S9(7) COMP.
016700     05  BV-GRAND-FACE                 PIC S9(11)V9(02).
016800     05  BV-GRAND-CLEAN                PIC S9(11)V9(06).
016900     05  BV-GRAND-ACCRUED              PIC S9(11)V9(06).
017000     05  FILLER                        PIC X(01).
017100
017200*    Plain, unindexed COMP counters used by paragraphs that don't
017300*    need a named subscript of their own -- kept here rather than
017400*    declared 77-level inline in each calculator so two paragraphs
017500*    never accidentally collide on the same working-storage name.
017600*---------- Generic loop/subscript counters
017700
017800 77  BV-SUB                            PIC S9(4) COMP.
017900 77  BV-SUB-2                          PIC S9(4) COMP.
018000 77  BV-STEP-COUNT                     PIC S9(4) COMP.
018100