000100*
000200*    PLSCHED.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Coupon schedule builder -- regular coupon bonds only.  Walks
000600*    backward from maturity in steps of 12/FREQUENCY months, folds in
000700*    an odd first and/or last coupon date if the request carries one,
000800*    and hands back BV-SCHEDULE-TABLE in ascending date order, ready
000900*    for PLACCRUE.CBL and PLREGCPN.CBL.  COPY into the PROCEDURE
001000*    DIVISION of any program that also COPYs FDBNDREQ.CBL, wsbnddate.cbl,
001100*    wsschedule.cbl and PLDATE.CBL.
001200*-------------------------------------------------------------------------
001300*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP (TR-2201)
001400*    09-FEB-2003  J.P.   -- see PLDATE.CBL change log for the
001500*                        STEP-BACK-N-MONTHS work this paragraph calls
001600*    30-JAN-2009  J.P.   ODD FIRST/LAST COUPON DATES NO LONGER DROPPED
001700*                        WHEN THEY LAND ON A STEPPED DATE (TR-2617)
001800*    14-NOV-2011  J.P.   SORT-INTO-ASCENDING NOW A SEPARATE PARAGRAPH
001900*                        SO PLACCRUE CAN RE-SORT AFTER A LATE INSERT
002000*                        (TR-3009)
002100*    30-JUL-2012  D.W.   9220-STEP-BACK-LOOP WAS TESTING THE STEPPED
002200*                        DATE AGAINST THE STOP LINE *BEFORE* ADDING
002300*                        IT, SO THE BOUNDARY COUPON DATE -- THE ONE
002400*                        ON OR BEFORE SETTLEMENT THAT PLACCRUE NEEDS
002500*                        AS ITS "PREV" ANCHOR -- NEVER MADE IT INTO
002600*                        THE TABLE.  ACCRUED INTEREST WAS COMING
002700*                        BACK ZERO ON EVERY REGULAR BOND SETTLED
002800*                        MID-PERIOD WITH NO ISSUE DATE ON THE
002900*                        REQUEST.  SWITCHED TO TEST-AFTER-ADD
003000*                        (TR-3201).
003100*-------------------------------------------------------------------------
003200
003300 9200-BUILD-COUPON-SCHEDULE.
003400
003500     MOVE ZERO TO BV-SCHEDULE-COUNT.
003600
003700     MOVE BR-MATURITY-DATE TO BD-DATE-MM-DD-CCYY.
003800     COMPUTE BD-STEP-MONTHS = 12 / BR-FREQUENCY.
003900
004000*    The stop line is the issue date when the caller gave us one,
004100*    otherwise settlement -- we never step back past either.
004200
004300     IF BR-ISSUE-DATE GREATER THAN ZERO
004400        MOVE BR-ISSUE-DATE TO BV-SCHED-STOP-LINE
004500     ELSE
004600        MOVE BR-SETTLEMENT-DATE TO BV-SCHED-STOP-LINE.
004700
004800     PERFORM 9210-ADD-SCHEDULE-DATE.
004900
005000 9220-STEP-BACK-LOOP.
005100
005200     PERFORM 9630-STEP-BACK-N-MONTHS.
005300
005400*    Test-AFTER-add, not test-before -- the date that first lands
005500*    on or before the stop line is still a real coupon boundary
005600*    (the anchor PLACCRUE.CBL's 9310-SCAN-LOOP needs as "prev") and
005700*    has to go in the table before we quit stepping.  Dropping it
005800*    here used to leave BV-SCHED-STOP-LINE (settlement, when there's
005900*    no issue date) permanently un-bracketed, so accrued interest
006000*    came back zero on every ordinary mid-period settlement --
006100*    fixed 30-JUL-2012 (TR-3201).
006200     PERFORM 9210-ADD-SCHEDULE-DATE.
006300
006400     IF BD-DATE-MM-DD-CCYY NOT GREATER THAN BV-SCHED-STOP-LINE
006500        GO TO 9230-STEP-BACK-DONE.
006600     GO TO 9220-STEP-BACK-LOOP.
006700
006800 9230-STEP-BACK-DONE.
006900
007000     MOVE BR-FIRST-COUPON-DATE TO BV-SCHED-ODD-DATE.
007100     PERFORM 9250-INSERT-IF-ABSENT.
007200
007300     MOVE BR-LAST-COUPON-DATE TO BV-SCHED-ODD-DATE.
007400     PERFORM 9250-INSERT-IF-ABSENT.
007500
007600     PERFORM 9260-SORT-INTO-ASCENDING.
007700*_________________________________________________________________________
007800
007900 9210-ADD-SCHEDULE-DATE.
008000
008100     ADD 1 TO BV-SCHEDULE-COUNT.
008200     MOVE BD-DATE-MM-DD-CCYY TO BV-SCHED-DATE (BV-SCHEDULE-COUNT).
008300*_________________________________________________________________________
008400
008500 9250-INSERT-IF-ABSENT.
008600
008700     IF BV-SCHED-ODD-DATE EQUAL ZERO
008800        GO TO 9250-EXIT.
008900
009000     SET BV-SCHED-IDX TO 1.
009100     MOVE "N" TO BV-SCHED-FOUND-SW.
009200
009300 9251-SEARCH-LOOP.
009400
009500     IF BV-SCHED-IDX GREATER THAN BV-SCHEDULE-COUNT
009600        GO TO 9252-SEARCH-DONE.
009700
009800     IF BV-SCHED-DATE (BV-SCHED-IDX) EQUAL BV-SCHED-ODD-DATE
009900        MOVE "Y" TO BV-SCHED-FOUND-SW
010000        GO TO 9252-SEARCH-DONE.
010100
010200     SET BV-SCHED-IDX UP BY 1.
010300     GO TO 9251-SEARCH-LOOP.
010400
010500 9252-SEARCH-DONE.
010600
010700     IF NOT BV-SCHED-FOUND
010800        ADD 1 TO BV-SCHEDULE-COUNT
010900        MOVE BV-SCHED-ODD-DATE TO BV-SCHED-DATE (BV-SCHEDULE-COUNT).
011000
011100 9250-EXIT.
011200     EXIT.
011300*_________________________________________________________________________
011400
011500 9260-SORT-INTO-ASCENDING.
011600
011700*    A straight bubble pass -- the table never holds more than 600
011800*    entries (50 years monthly) and this only runs once per bond, so
011900*    there is no call to bring in a SORT verb for it.
012000
012100     SET BV-SCHED-IDX TO 1.
012200
012300 9261-OUTER-LOOP.
012400
012500     IF BV-SCHED-IDX NOT LESS THAN BV-SCHEDULE-COUNT
012600        GO TO 9265-SORT-DONE.
012700
012800     SET BV-SCHED-IDX-2 TO BV-SCHED-IDX.
012900     SET BV-SCHED-IDX-2 UP BY 1.
013000
013100 9262-INNER-LOOP.
013200
013300     IF BV-SCHED-IDX-2 GREATER THAN BV-SCHEDULE-COUNT
013400        GO TO 9264-INNER-DONE.
013500
013600     IF BV-SCHED-DATE (BV-SCHED-IDX) GREATER THAN
013700              BV-SCHED-DATE (BV-SCHED-IDX-2)
013800        MOVE BV-SCHED-DATE (BV-SCHED-IDX)   TO BV-SCHED-SWAP-HOLD
013900        MOVE BV-SCHED-DATE (BV-SCHED-IDX-2) TO BV-SCHED-DATE (BV-SCHED-IDX)
014000        MOVE BV-SCHED-SWAP-HOLD             TO BV-SCHED-DATE (BV-SCHED-IDX-2).
014100
014200     SET BV-SCHED-IDX-2 UP BY 1.
014300     GO TO 9262-INNER-LOOP.
014400
014500 9264-INNER-DONE.
014600
014700     SET BV-SCHED-IDX UP BY 1.
014800     GO TO 9261-OUTER-LOOP.
014900
015000 9265-SORT-DONE.
015100     EXIT.
015200*_________________________________________________________________________
