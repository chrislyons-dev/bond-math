000100*    SLBNDOUT.CBL -- FILE-CONTROL entry for the bond valuation
000200*    result file.
000300     SELECT BONDOUT-FILE
000400            ASSIGN TO BONDOUT
000500            ORGANIZATION IS LINE SEQUENTIAL.
