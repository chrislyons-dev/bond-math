000100*
000200*    PLDAYCNT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Day-count engine -- five conventions.  COPY into the PROCEDURE
000600*    DIVISION of any program that also COPYs wsbnddate.cbl,
000700*    wsschedule.cbl, PLDATE.CBL and FDBNDREQ.CBL (BR-DAY-COUNT-CODE
000800*    drives the dispatch below).
000900*
001000*    9500-COMPUTE-YEAR-FRACTION -- caller MOVEs the start date into
001100*    BD-DATE-MM-DD-CCYY and the end date into BD-DATE-2-MM-DD-CCYY,
001200*    result comes back in BV-YEAR-FRACTION (signed, may be negative
001300*    if the end date precedes the start date).
001400*-------------------------------------------------------------------------
001500*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP, ACT/360 AND 30/360 ONLY
001600*                        (TR-2201)
001700*    30-JAN-2009  J.P.   ADDED ACT/365F, ACT/ACT-SIMPLIFIED, 30E/360
001800*                        (TR-2617)
001900*-------------------------------------------------------------------------
002000
002100*    Dispatch on BR-DAY-COUNT-CODE's 88-levels -- exactly one of
002200*    the five branches below fires per call, since the codes are
002300*    mutually exclusive by construction (see PLVALID.CBL's
002400*    9170-EDIT-DAY-COUNT-CODE).  Falling through with none set
002500*    would leave BV-YEAR-FRACTION at whatever the caller had in
002600*    it before this paragraph ran.
002700 9500-COMPUTE-YEAR-FRACTION.
002800
002900     IF BR-DC-ACT-360
003000        PERFORM 9540-DAYS-OVER-360.
003100
003200     IF BR-DC-ACT-365F
003300        PERFORM 9550-DAYS-OVER-365.
003400
003500     IF BR-DC-ACT-ACT-ICMA
003600        PERFORM 9560-DAYS-OVER-365-25.
003700
003800     IF BR-DC-ACT-ACT-ISDA
003900*       ISDA's own actual/actual is not implemented here --
004000*       ACT_ACT_ISDA maps to the same simplified 365.25 divisor
004100*       as the ICMA treatment.
004200        PERFORM 9560-DAYS-OVER-365-25.
004300
004400     IF BR-DC-30E-360
004500        PERFORM 9570-YEARFRAC-30E-360.
004600
004700     IF BR-DC-30-360
004800        PERFORM 9580-YEARFRAC-30-360-US.
004900*_________________________________________________________________________
005000
005100*    Actual/360 -- money-market convention.  Calendar days between
005200*    the two dates (via the Julian day-number difference) over a
005300*    flat 360-day year; the most common convention on this desk's
005400*    short paper.
005500 9540-DAYS-OVER-360.
005600
005700     PERFORM 9600-CALC-JULIAN-DAY-1.
005800     PERFORM 9610-CALC-JULIAN-DAY-2.
005900     COMPUTE BV-DC-DAYS = BD-JULIAN-DAY-NUMBER-2 - BD-JULIAN-DAY-NUMBER.
006000     COMPUTE BV-YEAR-FRACTION ROUNDED = BV-DC-DAYS / 360.
006100*_________________________________________________________________________
006200
006300*    Actual/365 fixed -- same day count as 9540 above, divided by
006400*    a flat 365 regardless of whether either date falls in a leap
006500*    year.
006600 9550-DAYS-OVER-365.
006700
006800     PERFORM 9600-CALC-JULIAN-DAY-1.
006900     PERFORM 9610-CALC-JULIAN-DAY-2.
007000     COMPUTE BV-DC-DAYS = BD-JULIAN-DAY-NUMBER-2 - BD-JULIAN-DAY-NUMBER.
007100     COMPUTE BV-YEAR-FRACTION ROUNDED = BV-DC-DAYS / 365.
007200*_________________________________________________________________________
007300
007400*    Actual/actual, simplified to a 365.25-day average year rather
007500*    than ICMA's per-period reference count -- close enough for
007600*    this book's long-dated government paper and a lot cheaper to
007700*    maintain than a full ICMA reference-period walk.  ISDA's
007800*    actual/actual is folded into this same paragraph below.
007900 9560-DAYS-OVER-365-25.
008000
008100     PERFORM 9600-CALC-JULIAN-DAY-1.
008200     PERFORM 9610-CALC-JULIAN-DAY-2.
008300     COMPUTE BV-DC-DAYS = BD-JULIAN-DAY-NUMBER-2 - BD-JULIAN-DAY-NUMBER.
008400     COMPUTE BV-YEAR-FRACTION ROUNDED = BV-DC-DAYS / 365.25.
008500*_________________________________________________________________________
008600
008700*    30E/360 (Eurobond) -- both month-end days get clamped to 30
008800*    independently of each other, unlike the US convention below
008900*    where the second date's clamp depends on the first.
009000 9570-YEARFRAC-30E-360.
009100
009200     PERFORM 9520-PICK-APART-30-360-DATES.
009300
009400     IF BV-DC-D1 GREATER THAN 30
009500        MOVE 30 TO BV-DC-D1.
009600
009700     IF BV-DC-D2 GREATER THAN 30
009800        MOVE 30 TO BV-DC-D2.
009900
010000     COMPUTE BV-YEAR-FRACTION ROUNDED =
010100             (360 * (BV-DC-Y2 - BV-DC-Y1)
010200                 + 30 * (BV-DC-M2 - BV-DC-M1)
010300                 + (BV-DC-D2 - BV-DC-D1)) / 360.
010400*_________________________________________________________________________
010500
010600*    30/360 US (bond-basis) -- the TR-1140 end-of-month fix lives
010700*    here (see PLDATE.CBL's change log): D2 only clamps to 30 when
010800*    D1 has already clamped, so FEB 28/29 to MAR 31 doesn't get
010900*    shortchanged a day the way a naive port of the formula would.
011000 9580-YEARFRAC-30-360-US.
011100
011200     PERFORM 9520-PICK-APART-30-360-DATES.
011300
011400     IF BV-DC-D1 EQUAL 31
011500        MOVE 30 TO BV-DC-D1.
011600
011700     IF BV-DC-D2 EQUAL 31 AND BV-DC-D1 NOT LESS THAN 30
011800        MOVE 30 TO BV-DC-D2.
011900
012000     COMPUTE BV-YEAR-FRACTION ROUNDED =
012100             (360 * (BV-DC-Y2 - BV-DC-Y1)
012200                 + 30 * (BV-DC-M2 - BV-DC-M1)
012300                 + (BV-DC-D2 - BV-DC-D1)) / 360.
012400*_________________________________________________________________________
012500
012600*    Common setup shared by both 30/360 variants -- breaks the two
012700*    dates already sitting in BD-DATE-MM-DD-CCYY / BD-DATE-2-MM-DD-
012800*    CCYY into the six scratch fields the day/month/year clamp
012900*    rules above operate on.
013000 9520-PICK-APART-30-360-DATES.
013100
013200     MOVE BD-DATE-DD     TO BV-DC-D1.
013300     MOVE BD-DATE-MM     TO BV-DC-M1.
013400     MOVE BD-DATE-CCYY   TO BV-DC-Y1.
013500     MOVE BD-DATE-2-DD   TO BV-DC-D2.
013600     MOVE BD-DATE-2-MM   TO BV-DC-M2.
013700     MOVE BD-DATE-2-CCYY TO BV-DC-Y2.
013800*_________________________________________________________________________
013900