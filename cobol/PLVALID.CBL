000100*
000200*    PLVALID.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Request validation -- checks every BONDREQ-RECORD field before the
000600*    schedule builder or a calculator ever sees it.  COPY into the
000700*    PROCEDURE DIVISION of any program that also COPYs FDBNDREQ.CBL and
000800*    wsschedule.cbl (BV-REQUEST-VALID-SW carries the verdict back).
000900*
001000*    9100-VALIDATE-BOND-REQUEST is the only entry point; it sets
001100*    BV-REQUEST-VALID-SW to "Y" and clears it to "N" the first time any
001200*    EDIT- paragraph finds a problem.  The individual EDIT- paragraphs
001300*    below run whether or not an earlier one already failed, the same
001400*    way the CRT screen edits used to walk every field on the form
001500*    before putting up the error line.
001600*-------------------------------------------------------------------------
001700*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP (TR-2201)
001800*    30-JAN-2009  J.P.   ADDED DAY-COUNT-CODE AND CALC-MODE EDITS
001900*                        (TR-2617)
002000*    14-NOV-2011  J.P.   ZERO FACE NOW DEFAULTS TO 100.00 INSTEAD OF
002100*                        REJECTING THE RECORD (TR-3009)
002200*-------------------------------------------------------------------------
002300
002400 9100-VALIDATE-BOND-REQUEST.
002500
002600     MOVE "Y" TO BV-REQUEST-VALID-SW.
002700
002800     PERFORM 9110-EDIT-BOND-TYPE.
002900     PERFORM 9120-EDIT-CALC-MODE.
003000     PERFORM 9130-EDIT-SETTLEMENT-DATE.
003100     PERFORM 9140-EDIT-MATURITY-DATE.
003200     PERFORM 9150-EDIT-SETTLEMENT-BEFORE-MATURITY.
003300     PERFORM 9160-EDIT-FREQUENCY.
003400     PERFORM 9170-EDIT-DAY-COUNT-CODE.
003500     PERFORM 9180-EDIT-COUPON-RATE.
003600     PERFORM 9190-EDIT-FACE-VALUE.
003700     PERFORM 9195-EDIT-CALC-MODE-Y-PRICE.
003800*_________________________________________________________________________
003900
004000*    Must be one of the three BOND-TYPE 88-levels FDBNDREQ.CBL
004100*    declares -- anything else (a blank, a typo, a code from a
004200*    future instrument type not yet supported here) fails the
004300*    whole request rather than defaulting to one of the three.
004400 9110-EDIT-BOND-TYPE.
004500
004600     IF BR-TYPE-REGULAR
004700        NEXT SENTENCE
004800     ELSE
004900       IF BR-TYPE-DISCOUNTED
005000          NEXT SENTENCE
005100       ELSE
005200         IF BR-TYPE-INT-AT-MATURITY
005300            NEXT SENTENCE
005400         ELSE
005500            MOVE "N" TO BV-REQUEST-VALID-SW.
005600*_________________________________________________________________________
005700
005800*    Same NEXT SENTENCE cascade as the bond-type edit above --
005900*    CALC-MODE has to be exactly one of price-from-yield or
006000*    yield-from-price, nothing in between.
006100 9120-EDIT-CALC-MODE.
006200
006300     IF BR-MODE-PRICE-FROM-YIELD
006400        NEXT SENTENCE
006500     ELSE
006600       IF BR-MODE-YIELD-FROM-PRICE
006700          NEXT SENTENCE
006800       ELSE
006900          MOVE "N" TO BV-REQUEST-VALID-SW.
007000*_________________________________________________________________________
007100
007200 9130-EDIT-SETTLEMENT-DATE.
007300
007400*    Reuses the calendar work area to run the settlement date through
007500*    the same day/month/year range checks the CRT date-entry screen
007600*    used to do -- see PLDATE.CBL's month table for day-of-month limits.
007700
007800     MOVE BR-SETTLEMENT-DATE TO BD-DATE-MM-DD-CCYY.
007900
008000     IF NOT BD-MONTH-VALID
008100        MOVE "N" TO BV-REQUEST-VALID-SW
008200        GO TO 9130-EXIT.
008300
008400     PERFORM 9620-TEST-LEAP-YEAR.
008500
008600     IF BD-DATE-DD LESS THAN 1
008700        MOVE "N" TO BV-REQUEST-VALID-SW
008800        GO TO 9130-EXIT.
008900
009000     IF BD-DATE-DD GREATER THAN BD-DIM-ENTRY (BD-DATE-MM)
009100        MOVE "N" TO BV-REQUEST-VALID-SW.
009200
009300 9130-EXIT.
009400     EXIT.
009500*_________________________________________________________________________
009600
009700 9140-EDIT-MATURITY-DATE.
009800
009900     MOVE BR-MATURITY-DATE TO BD-DATE-MM-DD-CCYY.
010000
010100     IF NOT BD-MONTH-VALID
010200        MOVE "N" TO BV-REQUEST-VALID-SW
010300        GO TO 9140-EXIT.
010400
010500     PERFORM 9620-TEST-LEAP-YEAR.
010600
010700     IF BD-DATE-DD LESS THAN 1
010800        MOVE "N" TO BV-REQUEST-VALID-SW
010900        GO TO 9140-EXIT.
011000
011100     IF BD-DATE-DD GREATER THAN BD-DIM-ENTRY (BD-DATE-MM)
011200        MOVE "N" TO BV-REQUEST-VALID-SW.
011300
011400 9140-EXIT.
011500     EXIT.
011600*_________________________________________________________________________
011700
011800*    A bond that has already matured, or matures on its own
011900*    settlement date, has no time value left to price -- reject
012000*    it outright rather than let a calculator divide by a zero
012100*    or negative year fraction downstream.
012200 9150-EDIT-SETTLEMENT-BEFORE-MATURITY.
012300
012400     IF BR-MATURITY-DATE NOT GREATER THAN BR-SETTLEMENT-DATE
012500        MOVE "N" TO BV-REQUEST-VALID-SW.
012600*_________________________________________________________________________
012700
012800*    Coupon frequency has to be one of the four the schedule
012900*    builder knows how to step by (12, 6, 3 or 1 month steps) --
013000*    PLSCHED.CBL's COMPUTE BD-STEP-MONTHS = 12 / BR-FREQUENCY
013100*    would otherwise divide by a value it never expected.
013200 9160-EDIT-FREQUENCY.
013300
013400     IF BR-FREQ-ANNUAL
013500        NEXT SENTENCE
013600     ELSE
013700       IF BR-FREQ-SEMIANNUAL
013800          NEXT SENTENCE
013900       ELSE
014000         IF BR-FREQ-QUARTERLY
014100            NEXT SENTENCE
014200         ELSE
014300           IF BR-FREQ-MONTHLY
014400              NEXT SENTENCE
014500           ELSE
014600              MOVE "N" TO BV-REQUEST-VALID-SW.
014700*_________________________________________________________________________
014800
014900*    Six day-count conventions, six 88-levels on BR-DAY-COUNT-
015000*    CODE in FDBNDREQ.CBL -- the IF/ELSE cascade written on one
015100*    line per convention the way this shop has always laid out
015200*    a short enumerated-code edit, rather than an EVALUATE.
015300 9170-EDIT-DAY-COUNT-CODE.
015400
015500     IF BR-DC-ACT-360    NEXT SENTENCE ELSE
015600     IF BR-DC-ACT-365F   NEXT SENTENCE ELSE
015700     IF BR-DC-ACT-ACT-ICMA NEXT SENTENCE ELSE
015800     IF BR-DC-ACT-ACT-ISDA NEXT SENTENCE ELSE
015900     IF BR-DC-30-360     NEXT SENTENCE ELSE
016000     IF BR-DC-30E-360    NEXT SENTENCE ELSE
016100        MOVE "N" TO BV-REQUEST-VALID-SW.
016200*_________________________________________________________________________
016300
016400*    Coupon rate is a decimal fraction (0.05 for 5%, not 5) --
016500*    anything negative or over 1.0 (100%) is almost certainly a
016600*    keying error upstream of this batch, not a real instrument.
016700 9180-EDIT-COUPON-RATE.
016800
016900     IF BR-COUPON-RATE LESS THAN ZERO
017000        MOVE "N" TO BV-REQUEST-VALID-SW.
017100
017200     IF BR-COUPON-RATE GREATER THAN 1
017300        MOVE "N" TO BV-REQUEST-VALID-SW.
017400*_________________________________________________________________________
017500
017600*    Negative face fails outright; zero face used to fail too,
017700*    until the desk pointed out a handful of legitimate feeds
017800*    left FACE-VALUE blank/zero meaning "standard $100 par" --
017900*    defaulted to 100.00 instead of rejecting (14-NOV-2011,
018000*    TR-3009).
018100 9190-EDIT-FACE-VALUE.
018200
018300     IF BR-FACE-VALUE LESS THAN ZERO
018400        MOVE "N" TO BV-REQUEST-VALID-SW
018500        GO TO 9190-EXIT.
018600
018700     IF BR-FACE-VALUE EQUAL ZERO
018800        MOVE 100.00 TO BR-FACE-VALUE.
018900
019000 9190-EXIT.
019100     EXIT.
019200*_________________________________________________________________________
019300
019400*    Yield-from-price mode is meaningless without a price to
019500*    solve against -- BR-INPUT-PRICE has to be positive whenever
019600*    CALC-MODE selects that leg, regardless of what the other
019700*    edits already found.
019800 9195-EDIT-CALC-MODE-Y-PRICE.
019900
020000     IF BR-MODE-YIELD-FROM-PRICE
020100        IF BR-INPUT-PRICE NOT GREATER THAN ZERO
020200           MOVE "N" TO BV-REQUEST-VALID-SW.
020300*_________________________________________________________________________
