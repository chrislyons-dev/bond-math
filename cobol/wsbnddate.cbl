000100*
000200*    wsbnddate.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLDATE.CBL and PLDAYCNT.CBL
000600*    Calendar scratch fields for the bond-valuation batch -- adapted
000700*    from the old CRT date-entry work area (GDTV-*) down to just the
000800*    calendar arithmetic the batch needs; no operator prompting here.
000900*-------------------------------------------------------------------------
001000*    01-AUG-1986  R.K.   ORIGINAL WRITE-UP FOR PROJECT 4471
001100*    22-SEP-1998  M.T.   Y2K -- CCYY-ONLY DATE FIELDS, NO MORE 2-DIGIT YY
001200*-------------------------------------------------------------------------
001300
001400*    Primary date register -- every calendar paragraph in
001500*    PLDATE.CBL and PLDAYCNT.CBL reads and writes this one field;
001600*    callers MOVE a BR-*-DATE into it before PERFORMing 9600,
001700*    9620 or 9630.  The REDEFINES below is how the day-of-month,
001800*    month and 88-level validity test get at the packed value
001900*    without a separate UNSTRING.
002000 01  BD-DATE-MM-DD-CCYY               PIC 9(8).
002100 01  FILLER REDEFINES BD-DATE-MM-DD-CCYY.
002200     05  BD-DATE-CCYY                 PIC 9(4).
002300     05  BD-DATE-MM                   PIC 9(2).
002400         88  BD-MONTH-VALID           VALUE 1 THROUGH 12.
002500     05  BD-DATE-DD                   PIC 9(2).
002600
002700*---------- Second date, used whenever a paragraph needs a pair
002800
002900*    Any paragraph that needs to difference two dates (year-
003000*    fraction, both Julian-day routines) holds the first date in
003100*    BD-DATE-MM-DD-CCYY above and the second one here.
003200 01  BD-DATE-2-MM-DD-CCYY             PIC 9(8).
003300 01  FILLER REDEFINES BD-DATE-2-MM-DD-CCYY.
003400     05  BD-DATE-2-CCYY               PIC 9(4).
003500     05  BD-DATE-2-MM                 PIC 9(2).
003600     05  BD-DATE-2-DD                 PIC 9(2).
003700
003800*---------- Days-in-month table, February patched for leap years
003900*             at IS-LEAP-YEAR time (see PLDATE.CBL)
004000
004100*    Twelve-entry table plus a one-byte FILLER pad; 9620-TEST-
004200*    LEAP-YEAR rewrites all twelve values on every call (cheaper
004300*    than testing which year the table is currently set for) and
004400*    patches FEB from 28 to 29 when the leap test comes back
004500*    positive.  The named REDEFINES below lets 9620 address each
004600*    month by name while PLSCHED.CBL and PLDATE.CBL index the
004700*    OCCURS form by BD-DATE-MM.
004800 01  BD-DIM-TABLE.
004900     05  BD-DIM-ENTRY OCCURS 12 TIMES  PIC 9(2).
005000     05  FILLER                        PIC X(01).
005100 01  FILLER REDEFINES BD-DIM-TABLE.
005200     05  BD-DIM-JAN                    PIC 9(2).
005300     05  BD-DIM-FEB                    PIC 9(2).
005400     05  BD-DIM-MAR                    PIC 9(2).
005500     05  BD-DIM-APR                    PIC 9(2).
005600     05  BD-DIM-MAY                    PIC 9(2).
005700     05  BD-DIM-JUN                    PIC 9(2).
005800     05  BD-DIM-JUL                    PIC 9(2).
005900     05  BD-DIM-AUG                    PIC 9(2).
006000     05  BD-DIM-SEP                    PIC 9(2).
006100     05  BD-DIM-OCT                    PIC 9(2).
006200     05  BD-DIM-NOV                    PIC 9(2).
006300     05  BD-DIM-DEC                    PIC 9(2).
006400
006500*    Set by 9620-TEST-LEAP-YEAR against BD-DATE-CCYY of the
006600*    primary date register only -- callers needing the leap test
006700*    on the second date swap the CCYY across first.
006800 01  BD-LEAP-YEAR-SWITCH               PIC X.
006900     88  BD-IS-LEAP-YEAR               VALUE "Y".
007000
007100*---------- Scratch fields for the Julian day-number formula
007200*             (integer arithmetic only -- no intrinsic FUNCTIONs
007300*             in this shop's compiler)
007400
007500 77  BD-JDN-A                          PIC S9(4) COMP.
007600 77  BD-JDN-Y                          PIC S9(6) COMP.
007700 77  BD-JDN-M                          PIC S9(4) COMP.
007800 77  BD-JDN-REMAINDER                  PIC S9(6) COMP.
007900 77  BD-LEAP-REMAINDER-4               PIC S9(4) COMP.
008000 77  BD-LEAP-REMAINDER-100             PIC S9(4) COMP.
008100 77  BD-LEAP-REMAINDER-400             PIC S9(4) COMP.
008200
008300*---------- Output of the Julian day-number routine
008400
008500 77  BD-JULIAN-DAY-NUMBER              PIC S9(9) COMP.
008600 77  BD-JULIAN-DAY-NUMBER-2            PIC S9(9) COMP.
008700
008800*---------- Month-stepping work fields (schedule builder)
008900
009000 77  BD-STEP-MONTHS                    PIC S9(4) COMP.
009100 77  BD-STEP-TOTAL-MONTHS              PIC S9(6) COMP.
009200 77  BD-STEP-YEARS-DOWN                PIC S9(4) COMP.
009300 77  BD-STEP-MONTHS-DOWN               PIC S9(4) COMP.
009400 77  BD-STEP-TARGET-DIM                PIC 9(2).
009500