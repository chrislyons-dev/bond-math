000100*
000200*    PLDISCNT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Discounted (money-market) instrument -- no coupons, closed-form
000600*    price and yield both ways, so there is no iteration in here at
000700*    all.  COPY into the PROCEDURE DIVISION of any program that also
000800*    COPYs FDBNDREQ.CBL, wsbnddate.cbl, wsschedule.cbl, PLDATE.CBL and
000900*    PLDAYCNT.CBL.
001000*-------------------------------------------------------------------------
001100*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP (TR-2201)
001200*-------------------------------------------------------------------------
001300
001400*    Straight discount pricing -- no coupon stream to walk, so this
001500*    is a single closed-form COMPUTE against the year fraction from
001600*    settlement to maturity, unlike PLREGCPN.CBL's Newton solve.
001700*    Clean equals dirty and accrued is always zero, since a
001800*    discounted note carries no periodic interest to accrue.
001900 9700-PRICE-DISCOUNTED-FROM-YIELD.
002000
002100     MOVE BR-SETTLEMENT-DATE TO BD-DATE-MM-DD-CCYY.
002200     MOVE BR-MATURITY-DATE   TO BD-DATE-2-MM-DD-CCYY.
002300     PERFORM 9500-COMPUTE-YEAR-FRACTION.
002400
002500     COMPUTE BV-PRICE-DIRTY ROUNDED =
002600             BR-FACE-VALUE / (1 + (BV-NR-YIELD * BV-YEAR-FRACTION)).
002700
002800     MOVE BV-PRICE-DIRTY TO BV-PRICE-CLEAN.
002900     MOVE ZERO           TO BV-PRICE-ACCRUED.
003000
003100     PERFORM 9720-BUILD-DISCOUNTED-CASHFLOW.
003200*_________________________________________________________________________
003300
003400*    The inverse of 9700 -- since the pricing formula is linear in
003500*    yield, it inverts in closed form too, so this leg never needs
003600*    PLREGCPN.CBL's Newton-Raphson machinery.  BV-NR-CONVERGED-SW
003700*    is still set for the benefit of any caller that checks it
003800*    across both bond types without branching on BR-BOND-TYPE.
003900 9710-YIELD-FROM-PRICE-DISCOUNTED.
004000
004100     MOVE BR-SETTLEMENT-DATE TO BD-DATE-MM-DD-CCYY.
004200     MOVE BR-MATURITY-DATE   TO BD-DATE-2-MM-DD-CCYY.
004300     PERFORM 9500-COMPUTE-YEAR-FRACTION.
004400
004500     COMPUTE BV-NR-YIELD ROUNDED =
004600             ((BR-FACE-VALUE / BR-INPUT-PRICE) - 1) / BV-YEAR-FRACTION.
004700
004800     MOVE BR-INPUT-PRICE TO BV-PRICE-DIRTY.
004900     MOVE BR-INPUT-PRICE TO BV-PRICE-CLEAN.
005000     MOVE ZERO           TO BV-PRICE-ACCRUED.
005100     MOVE "Y"            TO BV-NR-CONVERGED-SW.
005200
005300     PERFORM 9720-BUILD-DISCOUNTED-CASHFLOW.
005400*_________________________________________________________________________
005500
005600*    A discounted note pays exactly one cashflow -- the face value
005700*    at maturity, booked as a REDEMPTION row so FDCASHFL.CBL's
005800*    writer treats it the same way it treats a regular bond's
005900*    final principal repayment.
006000 9720-BUILD-DISCOUNTED-CASHFLOW.
006100
006200     MOVE 1              TO BV-CASHFLOW-COUNT.
006300     MOVE BR-MATURITY-DATE TO BV-CF-WORK-DATE (1).
006400     MOVE BR-FACE-VALUE    TO BV-CF-WORK-AMOUNT (1).
006500     MOVE "REDEMPTION"     TO BV-CF-WORK-TYPE (1).
006600*_________________________________________________________________________
006700