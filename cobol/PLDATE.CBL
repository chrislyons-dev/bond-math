000100*
000200*    PLDATE.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Calendar arithmetic shared by the day-count engine (PLDAYCNT.CBL)
000600*    and the coupon-schedule builder (PLSCHED.CBL).  COPY into the
000700*    PROCEDURE DIVISION of any program that also COPYs wsbnddate.cbl.
000800*
000900*    9600-CALC-JULIAN-DAY-1   -- BD-DATE-MM-DD-CCYY   -> BD-JULIAN-DAY-NUMBER
001000*    9610-CALC-JULIAN-DAY-2   -- BD-DATE-2-MM-DD-CCYY -> BD-JULIAN-DAY-NUMBER-2
001100*    9620-TEST-LEAP-YEAR      -- BD-DATE-CCYY (of date 1) -> BD-LEAP-YEAR-SWITCH,
001200*                                also patches BD-DIM-FEB for that year
001300*    9630-STEP-BACK-N-MONTHS  -- steps BD-DATE-MM-DD-CCYY back by
001400*                                BD-STEP-MONTHS, clamping the day-of-month
001500*                                to the last day of the target month
001600*-------------------------------------------------------------------------
001700*    01-AUG-1986  R.K.   ORIGINAL WRITE-UP FOR PROJECT 4471
001800*    14-MAR-1991  R.K.   FIXED 30E/360 END-OF-MONTH REGRESSION (TR-1140)
001900*    22-SEP-1998  M.T.   Y2K -- JULIAN DAY NUMBER NOW USES 4-DIGIT YEAR
002000*    09-FEB-2003  J.P.   ADDED STEP-BACK-N-MONTHS FOR SCHEDULE BUILDER
002100*-------------------------------------------------------------------------
002200
002300*    Fliegel & Van Flandern's algorithm -- converts a Gregorian
002400*    calendar date into a single ascending day-count number so two
002500*    dates can be subtracted to get a day difference without a
002600*    calendar table.  BD-JDN-A/-Y/-M are throwaway scratch, reused
002700*    by 9610 below for the second date; nothing here survives past
002800*    the COMPUTE that follows.
002900 9600-CALC-JULIAN-DAY-1.
003000
003100     COMPUTE BD-JDN-A = (14 - BD-DATE-MM) / 12.
003200
003300     COMPUTE BD-JDN-Y = BD-DATE-CCYY + 4800 - BD-JDN-A.
003400     COMPUTE BD-JDN-M = BD-DATE-MM + 12 * BD-JDN-A - 3.
003500
003600     COMPUTE BD-JULIAN-DAY-NUMBER =
003700              BD-DATE-DD
003800            + (153 * BD-JDN-M + 2) / 5
003900            + 365 * BD-JDN-Y
004000            + BD-JDN-Y / 4
004100            - BD-JDN-Y / 100
004200            + BD-JDN-Y / 400
004300            - 32045.
004400*_________________________________________________________________________
004500
004600*    Same algorithm as 9600, run against the second date pair
004700*    (BD-DATE-2-*) so a caller can hold two dates in the copybook
004800*    at once and difference them -- PLDAYCNT.CBL leans on both
004900*    paragraphs together for ACT/ACT and 30/360 day counts.
005000 9610-CALC-JULIAN-DAY-2.
005100
005200     COMPUTE BD-JDN-A = (14 - BD-DATE-2-MM) / 12.
005300
005400     COMPUTE BD-JDN-Y = BD-DATE-2-CCYY + 4800 - BD-JDN-A.
005500     COMPUTE BD-JDN-M = BD-DATE-2-MM + 12 * BD-JDN-A - 3.
005600
005700     COMPUTE BD-JULIAN-DAY-NUMBER-2 =
005800              BD-DATE-2-DD
005900            + (153 * BD-JDN-M + 2) / 5
006000            + 365 * BD-JDN-Y
006100            + BD-JDN-Y / 4
006200            - BD-JDN-Y / 100
006300            + BD-JDN-Y / 400
006400            - 32045.
006500*_________________________________________________________________________
006600
006700*    Sets BD-LEAP-YEAR-SWITCH and patches BD-DIM-FEB for
006800*    BD-DATE-CCYY (date 1 only -- callers who need the leap test
006900*    on date 2 first swap the CCYY across).  Standard divide-by-4,
007000*    divide-by-100, divide-by-400 rule; the days-in-month table is
007100*    rebuilt to 28 every call and bumped to 29 only when all three
007200*    remainders line up in the leap year's favor.
007300 9620-TEST-LEAP-YEAR.
007400
007500     MOVE 31 TO BD-DIM-JAN.
007600     MOVE 28 TO BD-DIM-FEB.
007700     MOVE 31 TO BD-DIM-MAR.
007800     MOVE 30 TO BD-DIM-APR.
007900     MOVE 31 TO BD-DIM-MAY.
008000     MOVE 30 TO BD-DIM-JUN.
008100     MOVE 31 TO BD-DIM-JUL.
008200     MOVE 31 TO BD-DIM-AUG.
008300     MOVE 30 TO BD-DIM-SEP.
008400     MOVE 31 TO BD-DIM-OCT.
008500     MOVE 30 TO BD-DIM-NOV.
008600     MOVE 31 TO BD-DIM-DEC.
008700
008800     MOVE "N" TO BD-LEAP-YEAR-SWITCH.
008900
009000     DIVIDE BD-DATE-CCYY BY 4 GIVING BD-JDN-Y
009100        REMAINDER BD-LEAP-REMAINDER-4.
009200
009300     IF BD-LEAP-REMAINDER-4 EQUAL ZERO
009400        DIVIDE BD-DATE-CCYY BY 100 GIVING BD-JDN-Y
009500           REMAINDER BD-LEAP-REMAINDER-100
009600        IF BD-LEAP-REMAINDER-100 NOT EQUAL ZERO
009700           MOVE "Y" TO BD-LEAP-YEAR-SWITCH
009800        ELSE
009900           DIVIDE BD-DATE-CCYY BY 400 GIVING BD-JDN-Y
010000              REMAINDER BD-LEAP-REMAINDER-400
010100           IF BD-LEAP-REMAINDER-400 EQUAL ZERO
010200              MOVE "Y" TO BD-LEAP-YEAR-SWITCH.
010300
010400     IF BD-IS-LEAP-YEAR
010500        MOVE 29 TO BD-DIM-FEB.
010600*_________________________________________________________________________
010700
010800*    Called once per pass through PLSCHED.CBL's 9220-STEP-BACK-LOOP;
010900*    the schedule builder feeds this a whole-month step count
011000*    (12 / BR-FREQUENCY) and this paragraph does the year/month
011100*    carry arithmetic and end-of-month clamp, then leaves the
011200*    stepped date sitting back in BD-DATE-MM-DD-CCYY for the caller
011300*    to pick up.
011400 9630-STEP-BACK-N-MONTHS.
011500
011600*    Steps BD-DATE-MM-DD-CCYY back by BD-STEP-MONTHS whole months.
011700*    If the original day-of-month doesn't exist in the target month
011800*    (e.g. stepping back from MAY 31 by one month), the result is
011900*    clamped to the last day of the target month -- APR 30, not
012000*    an overflow into MAY.
012100
012200     COMPUTE BD-STEP-TOTAL-MONTHS =
012300              (BD-DATE-CCYY * 12 + BD-DATE-MM - 1) - BD-STEP-MONTHS.
012400
012500     COMPUTE BD-STEP-YEARS-DOWN  = BD-STEP-TOTAL-MONTHS / 12.
012600     COMPUTE BD-STEP-MONTHS-DOWN = BD-STEP-TOTAL-MONTHS
012700                                 - (BD-STEP-YEARS-DOWN * 12) + 1.
012800
012900     MOVE BD-STEP-YEARS-DOWN  TO BD-DATE-CCYY.
013000     MOVE BD-STEP-MONTHS-DOWN TO BD-DATE-MM.
013100
013200     PERFORM 9620-TEST-LEAP-YEAR.
013300
013400     MOVE BD-DIM-ENTRY (BD-DATE-MM) TO BD-STEP-TARGET-DIM.
013500
013600     IF BD-DATE-DD GREATER THAN BD-STEP-TARGET-DIM
013700        MOVE BD-STEP-TARGET-DIM TO BD-DATE-DD.
013800*_________________________________________________________________________
