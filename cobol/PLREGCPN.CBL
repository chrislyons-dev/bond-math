000100*
000200*    PLREGCPN.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Regular coupon bond -- price from yield, yield from price by
000600*    Newton-Raphson, and the cashflow table the driver writes out to
000700*    CASHFLOW-FILE.  Assumes PLSCHED.CBL has already built
000800*    BV-SCHEDULE-TABLE and PLACCRUE.CBL has already set
000900*    BV-PRICE-ACCRUED.  COPY into the PROCEDURE DIVISION of any
001000*    program that also COPYs FDBNDREQ.CBL, wsbnddate.cbl, wsschedule.cbl,
001100*    PLDATE.CBL and PLDAYCNT.CBL.
001200*-------------------------------------------------------------------------
001300*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP, PRICE FROM YIELD ONLY
001400*                        (TR-2201)
001500*    30-JAN-2009  J.P.   ADDED NEWTON-RAPHSON YIELD SOLVER (TR-2617)
001600*    14-NOV-2011  J.P.   CENTRAL-DIFFERENCE DERIVATIVE REPLACES THE
001700*                        OLD FORWARD-DIFFERENCE ONE -- CONVERGED FASTER
001800*                        ON LOW-COUPON LONG BONDS (TR-3009)
001900*-------------------------------------------------------------------------
002000
002100 9400-PRICE-REGULAR-BOND.
002200
002300*    Entry: BV-NR-YIELD carries the annual yield to price at.
002400*    Exit:  BV-PRICE-DIRTY, BV-PRICE-CLEAN loaded; BV-CASHFLOW-TABLE
002500*    loaded with one COUPON per schedule date after settlement, plus
002600*    a REDEMPTION at maturity.
002700
002800     MOVE ZERO TO BV-PRICE-DIRTY.
002900     MOVE ZERO TO BV-CASHFLOW-COUNT.
003000
003100     COMPUTE BV-PRICE-COUPON-AMT ROUNDED =
003200             BR-FACE-VALUE * BR-COUPON-RATE / BR-FREQUENCY.
003300
003400     SET BV-SCHED-IDX TO 1.
003500
003600*    Walks the ascending schedule table once, skipping anything
003700*    on or before settlement (already paid, not part of this
003800*    valuation), discounting every remaining coupon back to
003900*    settlement at the trial yield and folding face value into
004000*    the maturity-date cashflow.  Same loop runs once per Newton
004100*    iteration below, so it has to stay cheap -- no nested scans.
004200 9410-CASHFLOW-LOOP.
004300
004400     IF BV-SCHED-IDX GREATER THAN BV-SCHEDULE-COUNT
004500        GO TO 9420-CASHFLOW-DONE.
004600
004700     IF BV-SCHED-DATE (BV-SCHED-IDX) NOT GREATER THAN
004800              BR-SETTLEMENT-DATE
004900        GO TO 9415-NEXT-SCHED-DATE.
005000
005100     MOVE BR-SETTLEMENT-DATE      TO BD-DATE-MM-DD-CCYY.
005200     MOVE BV-SCHED-DATE (BV-SCHED-IDX) TO BD-DATE-2-MM-DD-CCYY.
005300     PERFORM 9500-COMPUTE-YEAR-FRACTION.
005400     COMPUTE BV-PRICE-T-PERIODS = BR-FREQUENCY * BV-YEAR-FRACTION.
005500
005600     MOVE BV-PRICE-COUPON-AMT TO BV-PRICE-CASHFLOW-AMT.
005700
005800     IF BV-SCHED-DATE (BV-SCHED-IDX) EQUAL BR-MATURITY-DATE
005900        ADD BR-FACE-VALUE TO BV-PRICE-CASHFLOW-AMT.
006000
006100     COMPUTE BV-PRICE-Y-OVER-M = BV-NR-YIELD / BR-FREQUENCY.
006200     COMPUTE BV-PRICE-DISCOUNT-FACTOR =
006300             (1 + BV-PRICE-Y-OVER-M) ** (- BV-PRICE-T-PERIODS).
006400
006500     COMPUTE BV-PRICE-DIRTY ROUNDED =
006600             BV-PRICE-DIRTY +
006700             (BV-PRICE-CASHFLOW-AMT * BV-PRICE-DISCOUNT-FACTOR).
006800
006900     ADD 1 TO BV-CASHFLOW-COUNT.
007000     MOVE BV-SCHED-DATE (BV-SCHED-IDX)
007100                                  TO BV-CF-WORK-DATE (BV-CASHFLOW-COUNT).
007200     MOVE BV-PRICE-COUPON-AMT     TO BV-CF-WORK-AMOUNT (BV-CASHFLOW-COUNT).
007300     MOVE "COUPON    "            TO BV-CF-WORK-TYPE (BV-CASHFLOW-COUNT).
007400
007500     IF BV-SCHED-DATE (BV-SCHED-IDX) EQUAL BR-MATURITY-DATE
007600        ADD 1 TO BV-CASHFLOW-COUNT
007700        MOVE BV-SCHED-DATE (BV-SCHED-IDX)
007800                             TO BV-CF-WORK-DATE (BV-CASHFLOW-COUNT)
007900        MOVE BR-FACE-VALUE   TO BV-CF-WORK-AMOUNT (BV-CASHFLOW-COUNT)
008000        MOVE "REDEMPTION"    TO BV-CF-WORK-TYPE (BV-CASHFLOW-COUNT).
008100
008200*    Advance-and-continue exit used by the skip-already-paid
008300*    branch above -- kept as its own paragraph, not an inline
008400*    ELSE, so the GO TO out of the main body reads the same way
008500*    whichever branch is taken.
008600 9415-NEXT-SCHED-DATE.
008700
008800     SET BV-SCHED-IDX UP BY 1.
008900     GO TO 9410-CASHFLOW-LOOP.
009000
009100*    Clean is always dirty minus accrued -- the one formula every
009200*    calculator in this library shares, regardless of instrument
009300*    type or day-count convention.
009400 9420-CASHFLOW-DONE.
009500
009600     COMPUTE BV-PRICE-CLEAN ROUNDED =
009700             BV-PRICE-DIRTY - BV-PRICE-ACCRUED.
009800*_________________________________________________________________________
009900
010000 9440-YIELD-FROM-PRICE-REGULAR.
010100
010200*    Entry: BR-INPUT-PRICE is the clean price the caller wants to
010300*    match; BV-PRICE-ACCRUED already set by PLACCRUE.CBL.
010400*    Exit:  BV-NR-YIELD holds the solved yield, BV-NR-CONVERGED-SW
010500*    tells the caller whether it got there, and (on convergence)
010600*    BV-PRICE-DIRTY/BV-PRICE-CLEAN are already loaded at that yield
010700*    from the last 9400-PRICE-REGULAR-BOND call inside the loop below.
010800
010900     COMPUTE BV-NR-TARGET-DIRTY = BR-INPUT-PRICE + BV-PRICE-ACCRUED.
011000
011100     IF BR-INPUT-YIELD GREATER THAN ZERO
011200        MOVE BR-INPUT-YIELD TO BV-NR-YIELD
011300     ELSE
011400        MOVE 0.05 TO BV-NR-YIELD.
011500
011600     MOVE "N" TO BV-NR-CONVERGED-SW.
011700     MOVE ZERO TO BV-NR-ITERATION-COUNT.
011800
011900*    Central-difference Newton-Raphson (switched from forward-
012000*    difference 14-NOV-2011, TR-3009) -- reprices at yield+eps
012100*    and yield-eps each pass and estimates the derivative from
012200*    the two, which held up better than the old one-sided bump
012300*    on long low-coupon bonds where the price curve is flatter.
012400 9450-NEWTON-LOOP.
012500
012600     ADD 1 TO BV-NR-ITERATION-COUNT.
012700     IF BV-NR-ITERATION-COUNT GREATER THAN 100
012800        GO TO 9460-NEWTON-DONE.
012900
013000     PERFORM 9400-PRICE-REGULAR-BOND.
013100     COMPUTE BV-NR-F-OF-Y = BV-PRICE-DIRTY - BV-NR-TARGET-DIRTY.
013200
013300*    Bump size scales with the current trial yield (0.001%
013400*    relative) rather than a fixed absolute epsilon, with a
013500*    floor at 1E-7 for yields near zero where a relative bump
013600*    would otherwise underflow to nothing.
013700       COMPUTE BV-NR-EPS = BV-NR-YIELD * 0.00001.
013800
013900       IF BV-NR-EPS LESS THAN ZERO
014000          COMPUTE BV-NR-EPS = BV-NR-EPS * -1.
014100
014200     IF BV-NR-EPS LESS THAN 0.0000001
014300        MOVE 0.0000001 TO BV-NR-EPS.
014400
014500     COMPUTE BV-NR-YIELD-HI = BV-NR-YIELD + BV-NR-EPS.
014600     COMPUTE BV-NR-YIELD-LO = BV-NR-YIELD - BV-NR-EPS.
014700
014800     MOVE BV-NR-YIELD-HI TO BV-NR-YIELD.
014900     PERFORM 9400-PRICE-REGULAR-BOND.
015000     MOVE BV-PRICE-DIRTY TO BV-NR-PRICE-HI.
015100
015200     MOVE BV-NR-YIELD-LO TO BV-NR-YIELD.
015300     PERFORM 9400-PRICE-REGULAR-BOND.
015400     MOVE BV-PRICE-DIRTY TO BV-NR-PRICE-LO.
015500
015600     COMPUTE BV-NR-YIELD = BV-NR-YIELD-HI - BV-NR-EPS.
015700
015800     IF BV-NR-PRICE-HI EQUAL BV-NR-PRICE-LO
015900        GO TO 9460-NEWTON-DONE.
016000
016100     COMPUTE BV-NR-DERIVATIVE =
016200             (BV-NR-PRICE-HI - BV-NR-PRICE-LO) / (2 * BV-NR-EPS).
016300
016400     COMPUTE BV-NR-STEP = BV-NR-F-OF-Y / BV-NR-DERIVATIVE.
016500     COMPUTE BV-NR-YIELD = BV-NR-YIELD - BV-NR-STEP.
016600
016700       COMPUTE BV-NR-ABS-STEP = BV-NR-STEP.
016800
016900       IF BV-NR-ABS-STEP LESS THAN ZERO
017000          COMPUTE BV-NR-ABS-STEP = BV-NR-ABS-STEP * -1.
017100
017200       IF BV-NR-ABS-STEP LESS THAN 0.0000000001
017300        MOVE "Y" TO BV-NR-CONVERGED-SW
017400        GO TO 9460-NEWTON-DONE.
017500
017600     GO TO 9450-NEWTON-LOOP.
017700
017800*    A converged solve gets one more reprice at the settled
017900*    yield so BV-PRICE-DIRTY/CLEAN and BV-CASHFLOW-TABLE reflect
018000*    the final answer rather than the last probe point
018100*    (BV-NR-YIELD-HI/LO) the derivative estimate used.
018200 9460-NEWTON-DONE.
018300
018400     IF BV-NR-CONVERGED
018500        PERFORM 9400-PRICE-REGULAR-BOND.
018600*_________________________________________________________________________
018700