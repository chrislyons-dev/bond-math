000100*    SLBNDREQ.CBL -- FILE-CONTROL entry for the nightly bond
000200*    valuation request file.
000300     SELECT BONDREQ-FILE
000400            ASSIGN TO BONDREQ
000500            ORGANIZATION IS LINE SEQUENTIAL.
