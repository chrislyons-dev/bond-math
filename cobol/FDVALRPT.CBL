000100*
000200*    FDVALRPT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Bond valuation report -- 132-column print file, one line per
000600*    WRITE.  The heading, detail and totals layouts that get MOVEd
000700*    into VALRPT-RECORD live in the batch driver's own WORKING-STORAGE
000800*    SECTION, the same way the old print jobs kept theirs.
000900*-------------------------------------------------------------------------
001000*    01-AUG-1986  R.K.   ORIGINAL WRITE-UP FOR PROJECT 4471
001100*-------------------------------------------------------------------------
001200
001300     FD  VALRPT-FILE
001400         LABEL RECORDS ARE OMITTED.
001500
001600     01  VALRPT-RECORD                 PIC X(132).
