000100*
000200*    PLPRINT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Report paragraphs for the valuation report -- heading, detail
000600*    line, page-eject and the end-of-run totals block.  The TITLE,
000700*    HEADING-1, HEADING-2, DETAIL-1 and the totals lines themselves
000800*    are carried in the calling program's own WORKING-STORAGE, the
000900*    same as every other print job in this shop; this member only
001000*    holds the paragraphs that move them out to VALRPT-RECORD.  COPY
001100*    into the PROCEDURE DIVISION of any program that also COPYs
001200*    FDVALRPT.CBL and wsschedule.cbl and that defines TITLE,
001300*    HEADING-1, HEADING-2, DETAIL-1, TYPE-TOTAL-LINE and
001400*    GRAND-TOTAL-LINE in its own WORKING-STORAGE SECTION.
001500*-------------------------------------------------------------------------
001600*    14-NOV-2011  J.P.   ORIGINAL WRITE-UP (TR-3009)
001700*-------------------------------------------------------------------------
001800
001900*    Bumps the page counter, stamps it into the title line, and
002000*    writes title/heading-1/heading-2 as three separate WRITEs
002100*    (the title forces a new page, the headings ride the same
002200*    page underneath it) -- called on the first page and again
002300*    by 9960 below whenever BV-PRINTED-LINES trips the page-full
002400*    switch.
002500 9950-PRINT-HEADINGS.
002600
002700     ADD 1 TO PAGE-NUMBER.
002800     MOVE PAGE-NUMBER TO TT-PAGE-NUMBER.
002900
003000     MOVE TITLE TO VALRPT-RECORD.
003100     WRITE VALRPT-RECORD BEFORE ADVANCING PAGE.
003200
003300     MOVE HEADING-1 TO VALRPT-RECORD.
003400     WRITE VALRPT-RECORD AFTER ADVANCING 2.
003500
003600     MOVE HEADING-2 TO VALRPT-RECORD.
003700     WRITE VALRPT-RECORD AFTER ADVANCING 1.
003800
003900     MOVE ZERO TO BV-PRINTED-LINES.
004000*_________________________________________________________________________
004100
004200 9960-PRINT-DETAIL-LINE.
004300
004400*    Entry: DETAIL-1 already carries the bond being reported.
004500
004600     IF BV-PAGE-FULL
004700        PERFORM 9970-FINALIZE-PAGE
004800        PERFORM 9950-PRINT-HEADINGS.
004900
005000     MOVE DETAIL-1 TO VALRPT-RECORD.
005100     WRITE VALRPT-RECORD AFTER ADVANCING 1.
005200
005300     ADD 1 TO BV-PRINTED-LINES.
005400*_________________________________________________________________________
005500
005600*    A blank line forced to the top of the next page -- closes
005700*    out whatever page is currently open, whether that's a detail
005800*    page rolling to the next one or the last detail page ahead
005900*    of the totals block.
006000 9970-FINALIZE-PAGE.
006100
006200     MOVE SPACES TO VALRPT-RECORD.
006300     WRITE VALRPT-RECORD BEFORE ADVANCING PAGE.
006400*_________________________________________________________________________
006500
006600 9980-PRINT-TOTALS-BLOCK.
006700
006800*    One line per instrument type, in table order (REGULAR,
006900*    DISCOUNTED, INT-AT-MATURITY -- see 0100-BUILD-TOTALS-TABLE in
007000*    the driver), followed by the grand-total line.  Runs after the
007100*    last request has been read, so it starts its own page rather
007200*    than crowd onto whatever detail page is still open.
007300
007400     PERFORM 9970-FINALIZE-PAGE.
007500     PERFORM 9950-PRINT-HEADINGS.
007600
007700     SET BV-TYPE-IDX TO 1.
007800
007900*    Three iterations, one per BV-TOT-TYPE-NAME entry -- the table
008000*    is fixed at REGULAR/DISCOUNTED/INT-AT-MATURITY so this walks
008100*    a hardcoded upper bound rather than carrying a separate
008200*    occurs-count field.
008300 9981-TOTALS-LOOP.
008400
008500     IF BV-TYPE-IDX GREATER THAN 3
008600        GO TO 9982-TOTALS-LOOP-DONE.
008700
008800     MOVE BV-TOT-TYPE-NAME (BV-TYPE-IDX) TO TT-TYPE-NAME.
008900     MOVE BV-TOT-PROCESSED (BV-TYPE-IDX) TO TT-PROCESSED.
009000     MOVE BV-TOT-REJECTED  (BV-TYPE-IDX) TO TT-REJECTED.
009100     MOVE BV-TOT-FACE      (BV-TYPE-IDX) TO TT-FACE.
009200     MOVE BV-TOT-CLEAN     (BV-TYPE-IDX) TO TT-CLEAN.
009300     MOVE BV-TOT-ACCRUED   (BV-TYPE-IDX) TO TT-ACCRUED.
009400
009500     MOVE TYPE-TOTAL-LINE TO VALRPT-RECORD.
009600     WRITE VALRPT-RECORD AFTER ADVANCING 2.
009700     ADD 1 TO BV-PRINTED-LINES.
009800
009900     SET BV-TYPE-IDX UP BY 1.
010000     GO TO 9981-TOTALS-LOOP.
010100
010200*    The grand-total line sums across all three instrument types --
010300*    accumulated in the driver's 0100-MAIN-PROCESS as each request
010400*    is processed, not re-added here, so this is a straight carry
010500*    of BV-GRAND-* into the print line's own fields.
010600 9982-TOTALS-LOOP-DONE.
010700
010800     MOVE BV-GRAND-RECORDS-READ TO GT-RECORDS-READ.
010900     MOVE BV-GRAND-PROCESSED    TO GT-PROCESSED.
011000     MOVE BV-GRAND-REJECTED     TO GT-REJECTED.
011100     MOVE BV-GRAND-FACE         TO GT-FACE.
011200     MOVE BV-GRAND-CLEAN        TO GT-CLEAN.
011300     MOVE BV-GRAND-ACCRUED      TO GT-ACCRUED.
011400
011500     MOVE GRAND-TOTAL-LINE TO VALRPT-RECORD.
011600     WRITE VALRPT-RECORD AFTER ADVANCING 3.
011700     ADD 1 TO BV-PRINTED-LINES.
011800
011900     PERFORM 9970-FINALIZE-PAGE.
012000*_________________________________________________________________________
012100