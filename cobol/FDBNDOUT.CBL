000100*
000200*    FDBNDOUT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Bond valuation result -- one 100-byte record written for every
000600*    request read, whether it priced clean or was rejected.
000700*-------------------------------------------------------------------------
000800*    01-AUG-1986  R.K.   ORIGINAL WRITE-UP FOR PROJECT 4471
000900*    22-SEP-1998  M.T.   Y2K -- NEXT-COUPON-DATE NOW 8-DIGIT CCYYMMDD
001000*-------------------------------------------------------------------------
001100
001200     FD  BONDOUT-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  BONDOUT-RECORD.
001600         05  BO-BOND-ID                PIC X(10).
001700         05  BO-BOND-TYPE              PIC X(01).
001800         05  BO-STATUS                 PIC X(02).
001900             88  BO-STATUS-OK              VALUE "OK".
002000             88  BO-STATUS-VALIDATION-ERR  VALUE "VE".
002100             88  BO-STATUS-NO-CONVERGE     VALUE "NC".
002200         05  BO-CLEAN-PRICE            PIC S9(07)V9(06).
002300         05  BO-DIRTY-PRICE            PIC S9(07)V9(06).
002400         05  BO-ACCRUED-INTEREST       PIC S9(07)V9(06).
002500         05  BO-YIELD                  PIC S9(03)V9(08).
002600         05  BO-NEXT-COUPON-DATE       PIC 9(08).
002700         05  FILLER                    PIC X(29).
