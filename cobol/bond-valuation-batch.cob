000100*
000200*-------------------------------------------------------------------------
000300*    BOND-VALUATION-BATCH
000400*-------------------------------------------------------------------------
000500*    Nightly bond valuation run -- reads the day's BONDREQ-FILE in
000600*    arrival order, validates each request, builds the coupon
000700*    schedule where one applies, dispatches to the calculator that
000800*    matches BOND-TYPE and CALC-MODE, writes the BONDOUT and
000900*    CASHFLOW records, and prints the VALRPT-FILE columnar report
001000*    with control totals by instrument type.  Runs unattended out
001100*    of the overnight schedule -- no operator interaction.
001200*
001300*    This is the driver only.  The actual day-count, schedule,
001400*    accrual, pricing/yield and risk arithmetic all live in the
001500*    PL-prefixed library copybooks COPYd into the PROCEDURE DIVISION
001600*    at the bottom of this program -- keep this file to sequencing
001700*    and record movement, and put any new business rule in the
001800*    library member it belongs to.
001900*-------------------------------------------------------------------------
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     BOND-VALUATION-BATCH.
002200 AUTHOR.         R. KOWALSKI.
002300 INSTALLATION.   FINANCIAL SYSTEMS -- FIXED INCOME.
002400 DATE-WRITTEN.   AUGUST 1986.
002500 DATE-COMPILED.
002600 SECURITY.       COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
002700*-------------------------------------------------------------------------
002800*    CHANGE LOG
002900*-------------------------------------------------------------------------
003000*    01-AUG-1986  R.K.   ORIGINAL WRITE-UP FOR PROJECT 4471 --
003100*                        REGULAR-COUPON BONDS, PRICE FROM YIELD ONLY.
003200*    14-MAR-1990  R.K.   ADDED DISCOUNTED (MONEY-MARKET) INSTRUMENT
003300*                        TYPE AT THE TREASURY DESK'S REQUEST.
003400*    22-SEP-1998  M.T.   Y2K -- ALL DATE FIELDS NOW 8-DIGIT CCYYMMDD,
003500*                        BOTH DIRECTIONS OF THE FILE.  RAN THE FULL
003600*                        1999/2000 BOUNDARY BATCH IN PARALLEL BEFORE
003700*                        CUTOVER.
003800*    11-JUN-2004  J.P.   ADDED INTEREST-AT-MATURITY NOTE TYPE AND
003900*                        YIELD-FROM-PRICE CALC MODE FOR ALL THREE
004000*                        INSTRUMENT TYPES (TR-2201).
004100*    30-JAN-2009  J.P.   ADDED CASHFLOW-FILE, THE VALIDATION PASS
004200*                        AND ITS "VE" STATUS, ODD FIRST/LAST COUPON
004300*                        DATES ON REGULAR BONDS (TR-2617).
004400*    14-NOV-2011  J.P.   WIDENED THE CONTROL-TOTAL ACCUMULATORS
004500*                        AFTER THE YEAR-END BATCH OVERFLOWED THEM;
004600*                        SWITCHED THE REGULAR-BOND SOLVER TO A
004700*                        CENTRAL-DIFFERENCE DERIVATIVE (TR-3009).
004800*    10-FEB-2012  D.W.   AUDIT ASKED HOW TO TELL ONE NIGHT'S REPORT
004900*                        FROM ANOTHER -- STAMPED THE PAGE HEADER WITH
005000*                        THE RUN DATE AS THE SETTLEMENT-BATCH ID
005100*                        (TR-3114).  ALSO FIXED NEXT-COUPON-DATE ON
005200*                        THE OUTPUT RECORD -- DISCOUNTED AND
005300*                        INTEREST-AT-MATURITY NOTES CARRY NO COUPON
005400*                        SCHEDULE AT ALL AND WERE COMING BACK WITH
005500*                        MATURITY-DATE IN THAT FIELD INSTEAD OF
005600*                        ZEROS; SAME FIX FOR A REGULAR BOND PRICED
005700*                        PAST ITS LAST COUPON, WITH ONLY MATURITY
005800*                        LEFT ON THE SCHEDULE (TR-3114).
005900*-------------------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200*    UPSI-0 lets ops flip this into a test run from the JCL override
006300*    card without a recompile -- reserved for a future dry-run mode
006400*    that skips the WRITEs; not wired to anything yet.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS VALID-BOND-TYPE-CLASS  IS "R" "D" "I"
006800     UPSI-0 ON STATUS IS UP-0-TEST-RUN-SWITCH.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200*    Four SELECTs, four logical names -- BONDREQ in, BONDOUT and
007300*    CASHFLOW out, VALRPT the printed report.  See the individual
007400*    SL-members for the ASSIGN clauses; keeping each one-line SELECT
007500*    in its own copybook lets us swap a DD name in one shop without
007600*    touching this program.
007700
007800     COPY "SLBNDREQ.CBL".
007900     COPY "SLBNDOUT.CBL".
008000     COPY "SLCASHFL.CBL".
008100     COPY "SLVALRPT.CBL".
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600     COPY "FDBNDREQ.CBL".
008700     COPY "FDBNDOUT.CBL".
008800     COPY "FDCASHFL.CBL".
008900     COPY "FDVALRPT.CBL".
009000
009100 WORKING-STORAGE SECTION.
009200
009300*---------- Calendar and schedule/calculator work areas
009400
009500     COPY "wsbnddate.cbl".
009600     COPY "wsschedule.cbl".
009700
009800*---------- Report layout -- carried here, not in FDVALRPT.CBL, the
009900*            way every print job in this shop has always kept it
010000
010100 01  PAGE-NUMBER                       PIC 9(03).
010200
010300*    Stamped once at start-up from the system clock and carried
010400*    unchanged for the whole run -- every page of a given night's
010500*    report shows the same settlement-batch date, even if the run
010600*    happens to straddle midnight.
010700
010800 01  TT-RUN-DATE-CCYYMMDD              PIC 9(08).
010900 01  FILLER REDEFINES TT-RUN-DATE-CCYYMMDD.
011000     05  TT-RUN-CCYY                   PIC 9(04).
011100     05  TT-RUN-MM                     PIC 9(02).
011200     05  TT-RUN-DD                     PIC 9(02).
011300
011400*    TITLE line -- report name, then the run date as the settlement
011500*    batch identifier (added 10-FEB-2012, TR-3114, after audit could
011600*    not tell one night's report from the next in the print archive),
011700*    then the page number.  132 columns end to end, matching
011800*    VALRPT-RECORD in FDVALRPT.CBL.
011900
012000 01  TITLE.
012100     05  FILLER                        PIC X(12) VALUE SPACES.
012200     05  FILLER                        PIC X(24) VALUE "BOND VALUATION REPORT -".
012300     05  FILLER                        PIC X(19) VALUE " SETTLEMENT BATCH: ".
012400     05  TT-TITLE-MM                   PIC 99.
012500     05  FILLER                        PIC X(01) VALUE "/".
012600     05  TT-TITLE-DD                   PIC 99.
012700     05  FILLER                        PIC X(01) VALUE "/".
012800     05  TT-TITLE-CCYY                 PIC 9999.
012900     05  FILLER                        PIC X(52) VALUE SPACES.
013000     05  FILLER                        PIC X(05) VALUE "PAG: ".
013100     05  TT-PAGE-NUMBER                PIC ZZ9.
013200     05  FILLER                        PIC X(07) VALUE SPACES.
013300
013400*    Column headings -- one line of labels, one line of dashes under
013500*    them.  Kept as two separate 01s (not one two-line group) so
013600*    9950-PRINT-HEADINGS can WRITE ... AFTER ADVANCING between them
013700*    without a redefinition.
013800
013900 01  HEADING-1.
014000     05  FILLER                        PIC X(12) VALUE SPACES.
014100     05  FILLER                        PIC X(10) VALUE "BOND ID".
014200     05  FILLER                        PIC X(06) VALUE "TYPE".
014300     05  FILLER                        PIC X(08) VALUE "STATUS".
014400     05  FILLER                        PIC X(16) VALUE "CLEAN PRICE".
014500     05  FILLER                        PIC X(16) VALUE "DIRTY PRICE".
014600     05  FILLER                        PIC X(14) VALUE "ACCRUED".
014700     05  FILLER                        PIC X(14) VALUE "YIELD".
014800     05  FILLER                        PIC X(36) VALUE SPACES.
014900
015000 01  HEADING-2.
015100     05  FILLER                        PIC X(12) VALUE SPACES.
015200     05  FILLER                        PIC X(10) VALUE "-------".
015300     05  FILLER                        PIC X(06) VALUE "----".
015400     05  FILLER                        PIC X(08) VALUE "------".
015500     05  FILLER                        PIC X(16) VALUE "-----------".
015600     05  FILLER                        PIC X(16) VALUE "-----------".
015700     05  FILLER                        PIC X(14) VALUE "-------".
015800     05  FILLER                        PIC X(14) VALUE "-----".
015900     05  FILLER                        PIC X(36) VALUE SPACES.
016000
016100*    One detail line per BONDREQ-FILE record, valid or rejected --
016200*    a rejected request still prints, with zeros in the money
016300*    columns and "VE" in STATUS, so the report ties out one-for-one
016400*    against the day's request volume.
016500
016600 01  DETAIL-1.
016700     05  FILLER                        PIC X(02) VALUE SPACES.
016800     05  D-BOND-ID                     PIC X(10).
016900     05  FILLER                        PIC X(02) VALUE SPACES.
017000     05  D-BOND-TYPE                   PIC X(01).
017100     05  FILLER                        PIC X(05) VALUE SPACES.
017200     05  D-STATUS                      PIC X(02).
017300     05  FILLER                        PIC X(04) VALUE SPACES.
017400     05  D-CLEAN-PRICE                 PIC Z,ZZZ,ZZ9.999999.
017500     05  FILLER                        PIC X(02) VALUE SPACES.
017600     05  D-DIRTY-PRICE                 PIC Z,ZZZ,ZZ9.999999.
017700     05  FILLER                        PIC X(02) VALUE SPACES.
017800     05  D-ACCRUED                     PIC Z,ZZZ,ZZ9.999999.
017900     05  FILLER                        PIC X(02) VALUE SPACES.
018000     05  D-YIELD                       PIC 9.99999999.
018100     05  FILLER                        PIC X(26) VALUE SPACES.
018200
018300*    One of these per instrument type at the bottom of the report --
018400*    processed/rejected counts, then face, clean price and accrued
018500*    interest totals for that type only.  Fed from
018600*    BV-TOTALS-BY-TYPE (wsschedule.cbl) by 0700-ACCUMULATE-CONTROL-
018700*    TOTALS below.
018800
018900 01  TYPE-TOTAL-LINE.
019000     05  FILLER                        PIC X(04) VALUE SPACES.
019100     05  TT-TYPE-NAME                  PIC X(15).
019200     05  FILLER                        PIC X(03) VALUE "PR:".
019300     05  TT-PROCESSED                  PIC ZZZ,ZZ9.
019400     05  FILLER                        PIC X(04) VALUE " RJ:".
019500     05  TT-REJECTED                   PIC ZZZ,ZZ9.
019600     05  FILLER                        PIC X(07) VALUE " FACE: ".
019700     05  TT-FACE                       PIC Z,ZZZ,ZZZ,ZZ9.99.
019800     05  FILLER                        PIC X(08) VALUE " CLEAN: ".
019900     05  TT-CLEAN                      PIC Z,ZZZ,ZZZ,ZZ9.999999.
020000     05  FILLER                        PIC X(05) VALUE " AI: ".
020100     05  TT-ACCRUED                    PIC Z,ZZZ,ZZ9.999999.
020200     05  FILLER                        PIC X(15) VALUE SPACES.
020300
020400*    Same shape as TYPE-TOTAL-LINE but across all three instrument
020500*    types, plus the records-read count that lets ops reconcile the
020600*    report against the BONDREQ-FILE's own record count.
020700
020800 01  GRAND-TOTAL-LINE.
020900     05  FILLER                        PIC X(04) VALUE SPACES.
021000     05  FILLER                        PIC X(15) VALUE "GRAND TOTAL".
021100     05  FILLER                        PIC X(04) VALUE "RD: ".
021200     05  GT-RECORDS-READ               PIC ZZZ,ZZ9.
021300     05  FILLER                        PIC X(04) VALUE " PR:".
021400     05  GT-PROCESSED                  PIC ZZZ,ZZ9.
021500     05  FILLER                        PIC X(04) VALUE " RJ:".
021600     05  GT-REJECTED                   PIC ZZZ,ZZ9.
021700     05  FILLER                        PIC X(07) VALUE " FACE: ".
021800     05  GT-FACE                       PIC Z,ZZZ,ZZZ,ZZ9.99.
021900     05  FILLER                        PIC X(08) VALUE " CLEAN: ".
022000     05  GT-CLEAN                      PIC Z,ZZZ,ZZZ,ZZ9.999999.
022100     05  FILLER                        PIC X(05) VALUE " AI: ".
022200     05  GT-ACCRUED                    PIC Z,ZZZ,ZZ9.999999.
022300     05  FILLER                        PIC X(03) VALUE SPACES.
022400
022500 01  UP-0-TEST-RUN-SWITCH              PIC X.
022600
022700*_________________________________________________________________________
022800
022900 PROCEDURE DIVISION.
023000
023100*    Top of the run -- initialize, prime the read, process every
023200*    request in the file, print the totals block, close everything
023300*    down.  Nothing else in this program is called from outside this
023400*    chain; it is the whole batch step.
023500
023600 0100-MAIN-PROCESS.
023700
023800     PERFORM 0110-INITIALIZE.
023900     PERFORM 0200-READ-NEXT-REQUEST.
024000
024100     PERFORM 0300-PROCESS-ONE-REQUEST UNTIL BV-END-OF-FILE.
024200
024300     PERFORM 9980-PRINT-TOTALS-BLOCK.
024400
024500     CLOSE BONDREQ-FILE.
024600     CLOSE BONDOUT-FILE.
024700     CLOSE CASHFLOW-FILE.
024800     CLOSE VALRPT-FILE.
024900
025000     STOP RUN.
025100*_________________________________________________________________________
025200
025300*    Open the four files, clear the end-of-file switch and page
025400*    counter, stamp the run date for the report header, seed the
025500*    per-type totals table, and print page 1's headings before the
025600*    first detail line goes out.
025700
025800 0110-INITIALIZE.
025900
026000     OPEN INPUT  BONDREQ-FILE.
026100     OPEN OUTPUT BONDOUT-FILE.
026200     OPEN OUTPUT CASHFLOW-FILE.
026300     OPEN OUTPUT VALRPT-FILE.
026400
026500     MOVE "N" TO BV-END-OF-FILE-SW.
026600     MOVE ZERO TO PAGE-NUMBER.
026700
026800*    Run date off the system clock, once -- see the TITLE remarks
026900*    above for why this has to happen before the first heading print
027000*    (TR-3114).
027100
027200     ACCEPT TT-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
027300     MOVE TT-RUN-CCYY TO TT-TITLE-CCYY.
027400     MOVE TT-RUN-MM   TO TT-TITLE-MM.
027500     MOVE TT-RUN-DD   TO TT-TITLE-DD.
027600
027700     PERFORM 0120-BUILD-TOTALS-TABLE.
027800     PERFORM 9950-PRINT-HEADINGS.
027900*_________________________________________________________________________
028000
028100*    Loads the three-row BV-TOTALS-BY-TYPE table with its type codes
028200*    and print names.  Counts and money fields are left at the ZERO
028300*    the MOVE ZERO above already put there -- only the code/name
028400*    columns need populating here.
028500
028600 0120-BUILD-TOTALS-TABLE.
028700
028800     MOVE ZERO TO BV-CONTROL-TOTALS.
028900
029000     MOVE "R"             TO BV-TOT-TYPE-CODE (1).
029100     MOVE "REGULAR"       TO BV-TOT-TYPE-NAME (1).
029200     MOVE "D"             TO BV-TOT-TYPE-CODE (2).
029300     MOVE "DISCOUNTED"    TO BV-TOT-TYPE-NAME (2).
029400     MOVE "I"             TO BV-TOT-TYPE-CODE (3).
029500     MOVE "INT-AT-MATUR"  TO BV-TOT-TYPE-NAME (3).
029600*_________________________________________________________________________
029700
029800*    One READ, called both to prime the loop before 0300 starts and
029900*    at the bottom of every 0300 pass -- the classic prime-the-pump
030000*    read-ahead shape so 0100's PERFORM ... UNTIL never processes a
030100*    phantom record past end of file.
030200
030300 0200-READ-NEXT-REQUEST.
030400
030500     READ BONDREQ-FILE
030600        AT END
030700           MOVE "Y" TO BV-END-OF-FILE-SW.
030800*_________________________________________________________________________
030900
031000*    Per-request driver.  Validate first; a request that fails
031100*    validation gets written straight to BONDOUT-FILE with "VE" and
031200*    skips pricing and cashflows entirely, but still counts toward
031300*    the totals and still prints a detail line -- ops needs to see
031400*    every request the batch touched, valid or not.
031500
031600 0300-PROCESS-ONE-REQUEST.
031700
031800     ADD 1 TO BV-GRAND-RECORDS-READ.
031900
032000     PERFORM 9100-VALIDATE-BOND-REQUEST.
032100
032200     IF NOT BV-REQUEST-IS-VALID
032300        PERFORM 0900-WRITE-REJECTED-RESULT
032400     ELSE
032500        PERFORM 0400-DISPATCH-BY-BOND-TYPE
032600        PERFORM 0500-WRITE-RESULT-RECORD
032700        PERFORM 0600-WRITE-CASHFLOW-RECORDS.
032800
032900     PERFORM 0700-ACCUMULATE-CONTROL-TOTALS.
033000     PERFORM 0800-PRINT-DETAIL-FOR-REQUEST.
033100
033200     PERFORM 0200-READ-NEXT-REQUEST.
033300*_________________________________________________________________________
033400
033500 0400-DISPATCH-BY-BOND-TYPE.
033600
033700*    Regular bonds need a schedule and an accrual before either
033800*    calculator entry can run; discounted and interest-at-maturity
033900*    do not carry a coupon schedule at all.
034000
034100     MOVE "OK" TO BO-STATUS.
034200     MOVE ZERO TO BV-NR-YIELD.
034300
034400     IF BR-TYPE-REGULAR
034500        PERFORM 0410-DISPATCH-REGULAR
034600     ELSE
034700     IF BR-TYPE-DISCOUNTED
034800        PERFORM 0420-DISPATCH-DISCOUNTED
034900     ELSE
035000        PERFORM 0430-DISPATCH-INT-AT-MATURITY.
035100*_________________________________________________________________________
035200
035300*    Regular coupon path: build the schedule, accrue off it, then
035400*    price from yield or solve for yield from price depending on
035500*    which one the request supplied.  BV-NR-CONVERGED-SW is forced
035600*    "Y" on the price-from-yield leg since there is no iteration to
035700*    converge -- only the Newton-Raphson yield solve can fail to
035800*    converge.
035900
036000 0410-DISPATCH-REGULAR.
036100
036200     PERFORM 9200-BUILD-COUPON-SCHEDULE.
036300     PERFORM 9300-ACCRUE-REGULAR-BOND.
036400
036500     IF BR-MODE-PRICE-FROM-YIELD
036600        MOVE BR-INPUT-YIELD TO BV-NR-YIELD
036700        PERFORM 9400-PRICE-REGULAR-BOND
036800        MOVE "Y" TO BV-NR-CONVERGED-SW
036900     ELSE
037000        PERFORM 9440-YIELD-FROM-PRICE-REGULAR.
037100
037200     IF NOT BV-NR-CONVERGED
037300        MOVE "NC" TO BO-STATUS.
037400*_________________________________________________________________________
037500
037600*    Discounted (money-market) path: single accrual/discount-factor
037700*    step, no Newton-Raphson iteration to converge either way --
037800*    yield-from-price on a discount instrument is closed-form.
037900
038000 0420-DISPATCH-DISCOUNTED.
038100
038200     PERFORM 9340-ACCRUE-DISCOUNTED.
038300
038400     IF BR-MODE-PRICE-FROM-YIELD
038500        MOVE BR-INPUT-YIELD TO BV-NR-YIELD
038600        PERFORM 9700-PRICE-DISCOUNTED-FROM-YIELD
038700     ELSE
038800        PERFORM 9710-YIELD-FROM-PRICE-DISCOUNTED.
038900*_________________________________________________________________________
039000
039100*    Interest-at-maturity path -- one redemption cashflow, no
039200*    schedule.  Yield-from-price does iterate here (single cashflow,
039300*    but still solved by Newton-Raphson against the anchor year
039400*    fraction), so BV-NR-CONVERGED-SW is checked instead of forced.
039500
039600 0430-DISPATCH-INT-AT-MATURITY.
039700
039800     PERFORM 9330-ACCRUE-INTEREST-AT-MATURITY.
039900
040000     IF BR-MODE-PRICE-FROM-YIELD
040100        MOVE BR-INPUT-YIELD TO BV-NR-YIELD
040200        PERFORM 9810-PRICE-INT-AT-MATURITY-FROM-YIELD
040300        MOVE "Y" TO BV-NR-CONVERGED-SW
040400     ELSE
040500        PERFORM 9820-YIELD-FROM-PRICE-INT-AT-MATURITY.
040600
040700     IF NOT BV-NR-CONVERGED
040800        MOVE "NC" TO BO-STATUS.
040900*_________________________________________________________________________
041000
041100*    Moves the calculator's results into BONDOUT-RECORD and writes
041200*    it.  NEXT-COUPON-DATE is meaningful only for a regular bond
041300*    with an unexhausted schedule -- every other case (discounted,
041400*    interest-at-maturity, or a regular bond priced past its final
041500*    coupon) carries no next coupon at all and must come back zero,
041600*    not maturity date (fixed 10-FEB-2012, TR-3114 -- see change log).
041700
041800 0500-WRITE-RESULT-RECORD.
041900
042000     MOVE BR-BOND-ID       TO BO-BOND-ID.
042100     MOVE BR-BOND-TYPE     TO BO-BOND-TYPE.
042200     MOVE BV-PRICE-CLEAN   TO BO-CLEAN-PRICE.
042300     MOVE BV-PRICE-DIRTY   TO BO-DIRTY-PRICE.
042400     MOVE BV-PRICE-ACCRUED TO BO-ACCRUED-INTEREST.
042500     MOVE BV-NR-YIELD      TO BO-YIELD.
042600
042700     IF BR-TYPE-REGULAR AND BV-SCHEDULE-COUNT GREATER THAN ZERO
042800        PERFORM 0510-FIND-NEXT-COUPON-DATE
042900     ELSE
043000        MOVE ZERO TO BO-NEXT-COUPON-DATE.
043100
043200     WRITE BONDOUT-RECORD.
043300*_________________________________________________________________________
043400
043500*    Ascending-order table, so the first schedule date past
043600*    settlement encountered while scanning forward from the front is
043700*    the next coupon -- no need to scan the whole table or hold a
043800*    running "best so far".  Defaults to zero up front in case
043900*    settlement is on or after the very last schedule entry.
044000
044100 0510-FIND-NEXT-COUPON-DATE.
044200
044300     MOVE ZERO TO BO-NEXT-COUPON-DATE.
044400     SET BV-SCHED-IDX TO 1.
044500
044600 0511-NEXT-COUPON-LOOP.
044700
044800     IF BV-SCHED-IDX GREATER THAN BV-SCHEDULE-COUNT
044900        GO TO 0512-NEXT-COUPON-DONE.
045000
045100     IF BV-SCHED-DATE (BV-SCHED-IDX) GREATER THAN BR-SETTLEMENT-DATE
045200        MOVE BV-SCHED-DATE (BV-SCHED-IDX) TO BO-NEXT-COUPON-DATE
045300        GO TO 0512-NEXT-COUPON-DONE.
045400
045500     SET BV-SCHED-IDX UP BY 1.
045600     GO TO 0511-NEXT-COUPON-LOOP.
045700
045800 0512-NEXT-COUPON-DONE.
045900     EXIT.
046000*_________________________________________________________________________
046100
046200*    Writes whatever the calculator left in BV-CASHFLOW-TABLE --
046300*    zero rows for interest-at-maturity's clean-price mode, one
046400*    redemption row for discounted and interest-at-maturity, one row
046500*    per coupon plus a final redemption row for regular bonds.  All
046600*    four CASHFLOW-RECORD fields come off the work table one entry
046700*    at a time; nothing here decides how many rows there are.
046800
046900 0600-WRITE-CASHFLOW-RECORDS.
047000
047100     SET BV-CF-IDX TO 1.
047200
047300 0610-CASHFLOW-WRITE-LOOP.
047400
047500     IF BV-CF-IDX GREATER THAN BV-CASHFLOW-COUNT
047600        GO TO 0620-CASHFLOW-WRITE-DONE.
047700
047800     MOVE BR-BOND-ID                  TO CF-BOND-ID.
047900     MOVE BV-CF-WORK-DATE (BV-CF-IDX)   TO CF-DATE.
048000*    ROUNDED here, not a plain MOVE -- CF-AMOUNT carries the same
048100*    six decimals BV-CF-WORK-AMOUNT does, but a COMPUTE ROUNDED
048200*    costs nothing and keeps this line honest if either field's
048300*    precision ever changes out from under the other.
048400     COMPUTE CF-AMOUNT ROUNDED = BV-CF-WORK-AMOUNT (BV-CF-IDX).
048500     MOVE BV-CF-WORK-TYPE (BV-CF-IDX)   TO CF-TYPE.
048600     WRITE CASHFLOW-RECORD.
048700
048800     SET BV-CF-IDX UP BY 1.
048900     GO TO 0610-CASHFLOW-WRITE-LOOP.
049000
049100 0620-CASHFLOW-WRITE-DONE.
049200     EXIT.
049300*_________________________________________________________________________
049400
049500*    Finds this request's row in the three-row BV-TOTALS-BY-TYPE
049600*    table by bond type code, then adds either to the rejected side
049700*    or the processed/face/clean/accrued side -- both the type row
049800*    and the grand-total fields get the same ADD so the two levels
049900*    of the printed totals block always agree with each other.
050000
050100 0700-ACCUMULATE-CONTROL-TOTALS.
050200
050300     SET BV-TYPE-IDX TO 1.
050400
050500 0710-FIND-TYPE-ROW.
050600
050700     IF BV-TOT-TYPE-CODE (BV-TYPE-IDX) EQUAL BR-BOND-TYPE
050800        GO TO 0720-UPDATE-TYPE-ROW.
050900
051000     SET BV-TYPE-IDX UP BY 1.
051100     GO TO 0710-FIND-TYPE-ROW.
051200
051300 0720-UPDATE-TYPE-ROW.
051400
051500     IF BO-STATUS-VALIDATION-ERR OR BO-STATUS-NO-CONVERGE
051600        ADD 1 TO BV-TOT-REJECTED (BV-TYPE-IDX)
051700        ADD 1 TO BV-GRAND-REJECTED
051800     ELSE
051900        ADD 1                 TO BV-TOT-PROCESSED (BV-TYPE-IDX)
052000        ADD 1                 TO BV-GRAND-PROCESSED
052100        ADD BR-FACE-VALUE     TO BV-TOT-FACE (BV-TYPE-IDX)
052200        ADD BR-FACE-VALUE     TO BV-GRAND-FACE
052300        ADD BV-PRICE-CLEAN    TO BV-TOT-CLEAN (BV-TYPE-IDX)
052400        ADD BV-PRICE-CLEAN    TO BV-GRAND-CLEAN
052500        ADD BV-PRICE-ACCRUED  TO BV-TOT-ACCRUED (BV-TYPE-IDX)
052600        ADD BV-PRICE-ACCRUED  TO BV-GRAND-ACCRUED.
052700*_________________________________________________________________________
052800
052900*    One DETAIL-1 line per request, valid or rejected -- moves the
053000*    calculator's results (or the zeros 0900 left behind for a
053100*    rejected request) into the print line and hands off to
053200*    PLPRINT.CBL for the page-full check and the actual WRITE.
053300
053400 0800-PRINT-DETAIL-FOR-REQUEST.
053500
053600     MOVE BR-BOND-ID       TO D-BOND-ID.
053700     MOVE BR-BOND-TYPE     TO D-BOND-TYPE.
053800     MOVE BO-STATUS        TO D-STATUS.
053900     MOVE BV-PRICE-CLEAN   TO D-CLEAN-PRICE.
054000     MOVE BV-PRICE-DIRTY   TO D-DIRTY-PRICE.
054100     MOVE BV-PRICE-ACCRUED TO D-ACCRUED.
054200     MOVE BV-NR-YIELD      TO D-YIELD.
054300
054400     PERFORM 9960-PRINT-DETAIL-LINE.
054500*_________________________________________________________________________
054600
054700*    A request that failed 9100-VALIDATE-BOND-REQUEST never reaches
054800*    a calculator, so every money/yield field on both BONDOUT-RECORD
054900*    and the calculator's own working-storage has to be forced to
055000*    zero here -- otherwise a prior request's leftover values would
055100*    print and accumulate against this one's rejected row.
055200
055300 0900-WRITE-REJECTED-RESULT.
055400
055500     MOVE "VE"          TO BO-STATUS.
055600     MOVE BR-BOND-ID    TO BO-BOND-ID.
055700     MOVE BR-BOND-TYPE  TO BO-BOND-TYPE.
055800     MOVE ZERO          TO BO-CLEAN-PRICE.
055900     MOVE ZERO          TO BO-DIRTY-PRICE.
056000     MOVE ZERO          TO BO-ACCRUED-INTEREST.
056100     MOVE ZERO          TO BO-YIELD.
056200     MOVE ZERO          TO BO-NEXT-COUPON-DATE.
056300     MOVE ZERO          TO BV-PRICE-CLEAN.
056400     MOVE ZERO          TO BV-PRICE-DIRTY.
056500     MOVE ZERO          TO BV-PRICE-ACCRUED.
056600     MOVE ZERO          TO BV-NR-YIELD.
056700     MOVE ZERO          TO BV-CASHFLOW-COUNT.
056800
056900     WRITE BONDOUT-RECORD.
057000*_________________________________________________________________________
057100
057200*    Library copybooks -- validation, schedule builder, accrual,
057300*    the three pricing/yield calculators, day-count engine, calendar
057400*    arithmetic and the print paragraphs, in roughly the order the
057500*    driver above calls into them.
057600
057700     COPY "PLVALID.CBL".
057800     COPY "PLSCHED.CBL".
057900     COPY "PLACCRUE.CBL".
058000     COPY "PLREGCPN.CBL".
058100     COPY "PLDISCNT.CBL".
058200     COPY "PLIAMAT.CBL".
058300     COPY "PLDAYCNT.CBL".
058400     COPY "PLDATE.CBL".
058500     COPY "PLPRINT.CBL".
058600