000100*
000200*    PLIAMAT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Interest-at-maturity note -- single redemption amount that folds
000600*    in the accrued coupon; yield solved by Newton-Raphson with the
000700*    closed-form derivative, so (unlike PLREGCPN.CBL) there is no
000800*    central-difference bump-and-reprice here.  Assumes PLACCRUE.CBL's
000900*    9330-ACCRUE-INTEREST-AT-MATURITY has already set BV-PRICE-ACCRUED.
001000*    COPY into the PROCEDURE DIVISION of any program that also COPYs
001100*    FDBNDREQ.CBL, wsbnddate.cbl, wsschedule.cbl, PLDATE.CBL and
001200*    PLDAYCNT.CBL.
001300*-------------------------------------------------------------------------
001400*    11-JUN-2004  J.P.   ORIGINAL WRITE-UP (TR-2201)
001500*    30-JAN-2009  J.P.   ADDED YIELD-FROM-PRICE NEWTON SOLVER (TR-2617)
001600*-------------------------------------------------------------------------
001700
001800*    Builds the single redemption cashflow that carries this
001900*    instrument's whole return -- face plus one lump of simple
002000*    interest for the anchor-to-maturity period.  Shared by both
002100*    the price-from-yield and yield-from-price paragraphs below,
002200*    since the redemption amount does not depend on yield at all.
002300 9800-COMPUTE-REDEMPTION-AMOUNT.
002400
002500*    Anchor is the issue date if the caller gave us one, else
002600*    settlement -- same rule PLACCRUE.CBL uses for the accrual.
002700
002800     IF BR-ISSUE-DATE GREATER THAN ZERO
002900        MOVE BR-ISSUE-DATE TO BD-DATE-MM-DD-CCYY
003000     ELSE
003100        MOVE BR-SETTLEMENT-DATE TO BD-DATE-MM-DD-CCYY.
003200
003300     MOVE BR-MATURITY-DATE TO BD-DATE-2-MM-DD-CCYY.
003400     PERFORM 9500-COMPUTE-YEAR-FRACTION.
003500     MOVE BV-YEAR-FRACTION TO BV-IAM-ANCHOR-YEARFRAC.
003600
003700     COMPUTE BV-PRICE-REDEMPTION-AMT ROUNDED =
003800             BR-FACE-VALUE *
003900             (1 + (BR-COUPON-RATE * BV-IAM-ANCHOR-YEARFRAC)).
004000*_________________________________________________________________________
004100
004200*    Discounts the redemption amount back to settlement at the
004300*    supplied yield over the settlement-to-maturity year fraction,
004400*    then splits dirty into clean/accrued the same way every
004500*    calculator in this library does -- dirty minus the accrued
004600*    interest PLACCRUE.CBL already set.
004700 9810-PRICE-INT-AT-MATURITY-FROM-YIELD.
004800
004900     PERFORM 9800-COMPUTE-REDEMPTION-AMOUNT.
005000
005100     MOVE BR-SETTLEMENT-DATE TO BD-DATE-MM-DD-CCYY.
005200     MOVE BR-MATURITY-DATE   TO BD-DATE-2-MM-DD-CCYY.
005300     PERFORM 9500-COMPUTE-YEAR-FRACTION.
005400     MOVE BV-YEAR-FRACTION TO BV-PRICE-YEARFRAC-SD.
005500
005600     COMPUTE BV-PRICE-DIRTY ROUNDED =
005700             BV-PRICE-REDEMPTION-AMT /
005800             (1 + (BV-NR-YIELD * BV-PRICE-YEARFRAC-SD)).
005900
006000     COMPUTE BV-PRICE-CLEAN ROUNDED =
006100             BV-PRICE-DIRTY - BV-PRICE-ACCRUED.
006200
006300     PERFORM 9830-BUILD-INT-AT-MATURITY-CASHFLOW.
006400*_________________________________________________________________________
006500
006600*    Solves for the yield that reprices the redemption amount back
006700*    to the caller's quoted clean price.  Single cashflow, closed-
006800*    form derivative below -- converges in a handful of iterations
006900*    even from the crude 5% starting guess used when the request
007000*    carries no yield of its own to seed the search with.
007100 9820-YIELD-FROM-PRICE-INT-AT-MATURITY.
007200
007300     PERFORM 9800-COMPUTE-REDEMPTION-AMOUNT.
007400
007500     MOVE BR-SETTLEMENT-DATE TO BD-DATE-MM-DD-CCYY.
007600     MOVE BR-MATURITY-DATE   TO BD-DATE-2-MM-DD-CCYY.
007700     PERFORM 9500-COMPUTE-YEAR-FRACTION.
007800     MOVE BV-YEAR-FRACTION TO BV-PRICE-YEARFRAC-SD.
007900
008000     COMPUTE BV-NR-TARGET-DIRTY = BR-INPUT-PRICE + BV-PRICE-ACCRUED.
008100
008200     IF BR-INPUT-YIELD GREATER THAN ZERO
008300        MOVE BR-INPUT-YIELD TO BV-NR-YIELD
008400     ELSE
008500        MOVE 0.05 TO BV-NR-YIELD.
008600
008700     MOVE "N" TO BV-NR-CONVERGED-SW.
008800     MOVE ZERO TO BV-NR-ITERATION-COUNT.
008900
009000*    Standard Newton-Raphson step: f(y) is dirty-price-at-y minus
009100*    the target dirty price, walk y by f(y)/f'(y) until the step
009200*    is smaller than the convergence tolerance or 100 iterations
009300*    run out (the same cap PLREGCPN.CBL uses, so a request that
009400*    can't converge fails the same way regardless of instrument).
009500 9821-NEWTON-LOOP.
009600
009700     ADD 1 TO BV-NR-ITERATION-COUNT.
009800     IF BV-NR-ITERATION-COUNT GREATER THAN 100
009900        GO TO 9822-NEWTON-DONE.
010000
010100     COMPUTE BV-NR-F-OF-Y =
010200             (BV-PRICE-REDEMPTION-AMT /
010300               (1 + (BV-NR-YIELD * BV-PRICE-YEARFRAC-SD)))
010400             - BV-NR-TARGET-DIRTY.
010500
010600*    f'(y) = -R*Yd / (1 + y*Yd)**2 -- the closed-form derivative,
010700*    no bump-and-reprice needed for this instrument.
010800
010900     COMPUTE BV-NR-DERIVATIVE =
011000             (BV-PRICE-REDEMPTION-AMT * BV-PRICE-YEARFRAC-SD * -1)
011100             / ((1 + (BV-NR-YIELD * BV-PRICE-YEARFRAC-SD)) ** 2).
011200
011300     IF BV-NR-DERIVATIVE EQUAL ZERO
011400        GO TO 9822-NEWTON-DONE.
011500
011600     COMPUTE BV-NR-STEP = BV-NR-F-OF-Y / BV-NR-DERIVATIVE.
011700     COMPUTE BV-NR-YIELD = BV-NR-YIELD - BV-NR-STEP.
011800
011900     COMPUTE BV-NR-ABS-STEP = BV-NR-STEP.
012000     IF BV-NR-ABS-STEP LESS THAN ZERO
012100        COMPUTE BV-NR-ABS-STEP = BV-NR-ABS-STEP * -1.
012200
012300     IF BV-NR-ABS-STEP LESS THAN 0.0000000001
012400        MOVE "Y" TO BV-NR-CONVERGED-SW
012500        GO TO 9822-NEWTON-DONE.
012600
012700     GO TO 9821-NEWTON-LOOP.
012800
012900*    A converged yield gets one final reprice at the settled
013000*    value of BV-NR-YIELD to pin down clean/dirty exactly; a
013100*    non-convergent request leaves BV-NR-CONVERGED-SW at "N" and
013200*    the driver (bond-valuation-batch.cob) sets BO-STATUS to "NC".
013300 9822-NEWTON-DONE.
013400
013500     IF BV-NR-CONVERGED
013600        COMPUTE BV-PRICE-DIRTY ROUNDED =
013700                BV-PRICE-REDEMPTION-AMT /
013800                (1 + (BV-NR-YIELD * BV-PRICE-YEARFRAC-SD))
013900        COMPUTE BV-PRICE-CLEAN ROUNDED =
014000                BV-PRICE-DIRTY - BV-PRICE-ACCRUED
014100        PERFORM 9830-BUILD-INT-AT-MATURITY-CASHFLOW.
014200*_________________________________________________________________________
014300
014400*    Two cashflow rows on maturity date -- the accrued-interest
014500*    piece (BV-PRICE-COUPON-AMT, computed fresh here rather than
014600*    reused from PLACCRUE.CBL since the accrual figure is as-of
014700*    settlement, not as-of maturity) and the face redemption.
014800*    CASHFLOW-FILE gets both rows via 0600-WRITE-CASHFLOW-RECORDS
014900*    in the driver.
015000 9830-BUILD-INT-AT-MATURITY-CASHFLOW.
015100
015200     COMPUTE BV-PRICE-COUPON-AMT ROUNDED =
015300             BR-FACE-VALUE * BR-COUPON-RATE * BV-IAM-ANCHOR-YEARFRAC.
015400
015500     MOVE 2                 TO BV-CASHFLOW-COUNT.
015600     MOVE BR-MATURITY-DATE  TO BV-CF-WORK-DATE (1).
015700     MOVE BV-PRICE-COUPON-AMT TO BV-CF-WORK-AMOUNT (1).
015800     MOVE "INTEREST  "      TO BV-CF-WORK-TYPE (1).
015900
016000     MOVE BR-MATURITY-DATE  TO BV-CF-WORK-DATE (2).
016100     MOVE BR-FACE-VALUE     TO BV-CF-WORK-AMOUNT (2).
016200     MOVE "REDEMPTION"      TO BV-CF-WORK-TYPE (2).
016300*_________________________________________________________________________
