000100*
000200*    FDBNDREQ.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Nightly bond valuation request -- one 120-byte record per bond,
000600*    caller's request for either a price-from-yield or a
000700*    yield-from-price run.
000800*-------------------------------------------------------------------------
000900*    01-AUG-1986  R.K.   ORIGINAL WRITE-UP FOR PROJECT 4471
001000*    22-SEP-1998  M.T.   Y2K -- ALL DATE FIELDS NOW 8-DIGIT CCYYMMDD
001100*    11-JUN-2004  J.P.   ADDED ODD FIRST/LAST COUPON DATE FIELDS (TR-2201)
001200*    30-JAN-2009  J.P.   ADDED SETTLEMENT/MATURITY REDEFINES FOR THE
001300*                        CALENDAR ROUTINES (TR-2617)
001400*-------------------------------------------------------------------------
001500
001600     FD  BONDREQ-FILE
001700         LABEL RECORDS ARE STANDARD.
001800
001900     01  BONDREQ-RECORD.
002000         05  BR-BOND-ID                PIC X(10).
002100*        Drives 0400-DISPATCH-BY-BOND-TYPE in the batch driver --
002200*        regular carries a coupon schedule, the other two do not.
002300         05  BR-BOND-TYPE              PIC X(01).
002400             88  BR-TYPE-REGULAR           VALUE "R".
002500             88  BR-TYPE-DISCOUNTED        VALUE "D".
002600             88  BR-TYPE-INT-AT-MATURITY   VALUE "I".
002700*        Whichever leg PLREGCPN/PLDISCNT/PLIAMAT does not run gets
002800*        solved for -- P supplies BR-INPUT-YIELD and wants a price,
002900*        Y supplies BR-INPUT-PRICE and wants a yield.
003000         05  BR-CALC-MODE              PIC X(01).
003100             88  BR-MODE-PRICE-FROM-YIELD  VALUE "P".
003200             88  BR-MODE-YIELD-FROM-PRICE  VALUE "Y".
003300         05  BR-SETTLEMENT-DATE        PIC 9(08).
003400         05  BR-SETTLEMENT-DATE-X REDEFINES BR-SETTLEMENT-DATE.
003500             10  BR-SETTLEMENT-CCYY        PIC 9(04).
003600             10  BR-SETTLEMENT-MM          PIC 9(02).
003700             10  BR-SETTLEMENT-DD          PIC 9(02).
003800         05  BR-MATURITY-DATE          PIC 9(08).
003900         05  BR-MATURITY-DATE-X REDEFINES BR-MATURITY-DATE.
004000             10  BR-MATURITY-CCYY          PIC 9(04).
004100             10  BR-MATURITY-MM            PIC 9(02).
004200             10  BR-MATURITY-DD            PIC 9(02).
004300*        Zero when not supplied -- PLSCHED.CBL and PLACCRUE.CBL both
004400*        fall back to settlement as the schedule/accrual anchor
004500*        whenever this field is zero.
004600         05  BR-ISSUE-DATE             PIC 9(08).
004700         05  BR-FACE-VALUE             PIC 9(09)V9(02).
004800         05  BR-COUPON-RATE            PIC 9(01)V9(08).
004900*        Coupons per year -- also the divisor PLSCHED.CBL uses to
005000*        step the schedule back by 12/FREQUENCY months at a time.
005100         05  BR-FREQUENCY              PIC 9(02).
005200             88  BR-FREQ-ANNUAL            VALUE 01.
005300             88  BR-FREQ-SEMIANNUAL        VALUE 02.
005400             88  BR-FREQ-QUARTERLY         VALUE 04.
005500             88  BR-FREQ-MONTHLY           VALUE 12.
005600*        One of six ISDA-style convention codes -- drives the
005700*        IF-cascade in PLDAYCNT.CBL's 9500-COMPUTE-YEAR-FRACTION.
005800         05  BR-DAY-COUNT-CODE         PIC X(12).
005900             88  BR-DC-ACT-360             VALUE "ACT_360     ".
006000             88  BR-DC-ACT-365F            VALUE "ACT_365F    ".
006100             88  BR-DC-ACT-ACT-ICMA        VALUE "ACT_ACT_ICMA".
006200             88  BR-DC-ACT-ACT-ISDA        VALUE "ACT_ACT_ISDA".
006300             88  BR-DC-30-360              VALUE "30_360      ".
006400             88  BR-DC-30E-360             VALUE "30E_360     ".
006500         05  BR-INPUT-YIELD            PIC 9(02)V9(08).
006600         05  BR-INPUT-PRICE            PIC 9(05)V9(06).
006700         05  BR-FIRST-COUPON-DATE      PIC 9(08).
006800         05  BR-LAST-COUPON-DATE       PIC 9(08).
006900         05  FILLER                    PIC X(13).
