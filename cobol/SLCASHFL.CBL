000100*    SLCASHFL.CBL -- FILE-CONTROL entry for the per-bond cashflow
000200*    detail file.
000300     SELECT CASHFLOW-FILE
000400            ASSIGN TO CASHFLOW
000500            ORGANIZATION IS LINE SEQUENTIAL.
