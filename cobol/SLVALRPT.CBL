000100*    SLVALRPT.CBL -- FILE-CONTROL entry for the 132-column
000200*    valuation report.
000300     SELECT VALRPT-FILE
000400            ASSIGN TO VALRPT
000500            ORGANIZATION IS LINE SEQUENTIAL.
