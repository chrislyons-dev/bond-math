000100*
000200*    PLRISK.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Risk metrics -- Macaulay duration, modified duration, convexity,
000600*    PV01 and DV01 for a regular coupon bond, at the yield already
000700*    priced by PLREGCPN.CBL's 9400-PRICE-REGULAR-BOND (BV-NR-YIELD,
000800*    BV-PRICE-DIRTY, BV-CASHFLOW-TABLE all assumed loaded).  Exercised
000900*    from BOND-RISK-METRICS-TEST rather than from the nightly driver.
001000*    COPY into the PROCEDURE DIVISION of any program that also COPYs
001100*    FDBNDREQ.CBL, wsbnddate.cbl, wsschedule.cbl, PLDATE.CBL,
001200*    PLDAYCNT.CBL and PLREGCPN.CBL.
001300*-------------------------------------------------------------------------
001400*    30-JAN-2009  J.P.   ORIGINAL WRITE-UP (TR-2617)
001500*-------------------------------------------------------------------------
001600
001700 9900-COMPUTE-RISK-METRICS.
001800
001900*    Re-walk the cashflow table (already built by
002000*    9400-PRICE-REGULAR-BOND) accumulating Sum(T*v) and
002100*    Sum(T*(T+1/m)*v) alongside the dirty price we already have in
002200*    BV-PRICE-DIRTY.
002300
002400     MOVE ZERO TO BV-RISK-SUM-TV.
002500     MOVE ZERO TO BV-RISK-SUM-T-T1-V.
002600
002700     SET BV-CF-IDX TO 1.
002800
002900*    Discounts each cashflow at the trial yield exactly the way
003000*    PLREGCPN.CBL priced it, then folds the discounted amount
003100*    into the two running sums the closed-form duration and
003200*    convexity formulas below need -- no separate pass to build
003300*    a present-value table first.
003400 9910-CASHFLOW-LOOP.
003500
003600     IF BV-CF-IDX GREATER THAN BV-CASHFLOW-COUNT
003700        GO TO 9920-CASHFLOW-DONE.
003800
003900     MOVE BR-SETTLEMENT-DATE      TO BD-DATE-MM-DD-CCYY.
004000     MOVE BV-CF-WORK-DATE (BV-CF-IDX) TO BD-DATE-2-MM-DD-CCYY.
004100     PERFORM 9500-COMPUTE-YEAR-FRACTION.
004200
004300     COMPUTE BV-PRICE-T-PERIODS = BR-FREQUENCY * BV-YEAR-FRACTION.
004400     COMPUTE BV-RISK-TIME-YEARS = BV-PRICE-T-PERIODS / BR-FREQUENCY.
004500
004600     COMPUTE BV-PRICE-Y-OVER-M = BV-NR-YIELD / BR-FREQUENCY.
004700     COMPUTE BV-PRICE-DISCOUNT-FACTOR =
004800             (1 + BV-PRICE-Y-OVER-M) ** (- BV-PRICE-T-PERIODS).
004900
005000     COMPUTE BV-PRICE-CASHFLOW-AMT =
005100             BV-CF-WORK-AMOUNT (BV-CF-IDX) * BV-PRICE-DISCOUNT-FACTOR.
005200
005300     COMPUTE BV-RISK-SUM-TV =
005400             BV-RISK-SUM-TV +
005500             (BV-RISK-TIME-YEARS * BV-PRICE-CASHFLOW-AMT).
005600
005700     COMPUTE BV-RISK-SUM-T-T1-V =
005800             BV-RISK-SUM-T-T1-V +
005900             (BV-RISK-TIME-YEARS *
006000              (BV-RISK-TIME-YEARS + (1 / BR-FREQUENCY)) *
006100              BV-PRICE-CASHFLOW-AMT).
006200
006300     SET BV-CF-IDX UP BY 1.
006400     GO TO 9910-CASHFLOW-LOOP.
006500
006600*    A zero dirty price (degenerate request, or a bond that
006700*    somehow priced to nothing) would divide-by-zero every
006800*    formula below -- short-circuit to all zeros instead of
006900*    letting COMPUTE abend the run.
007000 9920-CASHFLOW-DONE.
007100
007200     IF BV-PRICE-DIRTY EQUAL ZERO
007300        MOVE ZERO TO BV-RISK-MACAULAY-DURATION
007400        MOVE ZERO TO BV-RISK-MODIFIED-DURATION
007500        MOVE ZERO TO BV-RISK-CONVEXITY
007600        MOVE ZERO TO BV-RISK-PV01
007700        MOVE ZERO TO BV-RISK-DV01
007800        GO TO 9900-EXIT.
007900
008000*    Macaulay duration: the present-value-weighted average time to
008100*    each cashflow, in years.  Modified duration then scales that by
008200*    1/(1+y/m) to get the price sensitivity a trader actually quotes.
008300     COMPUTE BV-RISK-MACAULAY-DURATION ROUNDED =
008400             BV-RISK-SUM-TV / BV-PRICE-DIRTY.
008500
008600     COMPUTE BV-PRICE-Y-OVER-M = BV-NR-YIELD / BR-FREQUENCY.
008700
008800     COMPUTE BV-RISK-MODIFIED-DURATION ROUNDED =
008900             BV-RISK-MACAULAY-DURATION / (1 + BV-PRICE-Y-OVER-M).
009000
009100*    Convexity: the second-order term in the price/yield Taylor
009200*    expansion -- how much modified duration itself changes as yield
009300*    moves, which is why bigger convexity means a smaller loss on a
009400*    yield spike than duration alone would predict.
009500     COMPUTE BV-RISK-CONVEXITY ROUNDED =
009600             BV-RISK-SUM-T-T1-V /
009700             (BV-PRICE-DIRTY * ((1 + BV-PRICE-Y-OVER-M) ** 2)).
009800
009900*    PV01: dollar price change for a one-basis-point yield move,
010000*    read straight off modified duration times price.  DV01 is the
010100*    same figure scaled to a full face-value lot (BR-FACE-VALUE is
010200*    already baked into BV-PRICE-DIRTY, so no further scaling by
010300*    face is needed here) -- the desk's convention is DV01 = 1000 x
010400*    PV01, not a full-notional recompute.
010500     COMPUTE BV-RISK-PV01 ROUNDED =
010600             (BV-RISK-MODIFIED-DURATION * BV-PRICE-DIRTY) / 10000.
010700
010800     COMPUTE BV-RISK-DV01 ROUNDED = BV-RISK-PV01 * 1000.
010900
011000 9900-EXIT.
011100     EXIT.
011200*_________________________________________________________________________
